000100******************************************************************
000200* FECHA       : 15/03/1991                                       *
000300* PROGRAMADOR : HUGO RENATO SANDOVAL PAZ (HRSP)                  *
000400* APLICACION  : RIESGO - MARGENES CAMARA DE COMPENSACION         *
000500* PROGRAMA    : RGPA2D01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL ARCHIVO PA2 DE PARAMETROS DE RIESGO       *
000800*             : PUBLICADO DIARIAMENTE POR LA CAMARA (CME SPAN),  *
000900*             : CLASIFICA CADA REGISTRO POR SU IDENTIFICADOR DE  *
001000*             : 2 POSICIONES, DECODIFICA LOS CAMPOS SEGUN EL     *
001100*             : LAYOUT CORRESPONDIENTE Y EMITE UN LISTADO CON LOS*
001200*             : VALORES DECODIFICADOS Y LOS TOTALES DE CONTROL.  *
001300* ARCHIVOS    : PA2ENT=ENTRADA (SECUENCIAL), PA2LST=SALIDA       *
001400* ACCION (ES) : UNICA - CORRIDA COMPLETA DEL ARCHIVO DIARIO      *
001500* PROGRAMA(S) : NO APLICA                                        *
001600* INSTALADO   : DD/MM/AAAA                                       *
001700* BPM/RATIONAL: 914402                                           *
001800* NOMBRE      : DECODIFICADOR DE PARAMETROS DE RIESGO PA2        *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.    RGPA2D01.
002200 AUTHOR.        HUGO RENATO SANDOVAL PAZ.
002300 INSTALLATION.  CENTRO DE COMPUTO - DEPARTAMENTO DE RIESGO.
002400 DATE-WRITTEN.  15/03/1991.
002500 DATE-COMPILED.
002600 SECURITY.      USO INTERNO - CONFIDENCIAL.
002700******************************************************************
002800*                 H I S T O R I A L   D E   C A M B I O S        *
002900******************************************************************
003000*  15/03/1991 HRSP SOL-91-014  VERSION ORIGINAL. SOLO DECODIFICA *
003100*                              REGISTROS TIPO 0 Y T (ENCABEZADO  *
003200*                              DE COMPLEJO Y CONVERSION MONEDA). *
003300*  02/06/1991 HRSP SOL-91-038  CORRIGE TRUNCAMIENTO DE LA TASA   *
003400*                              DE CONVERSION EN EL LISTADO.      *
003500*  22/07/1993 HRSP SOL-93-027  AGREGA DECODIFICACION DE TIPOS 1, *
003600*                              2 Y 3 (BOLSA, COMMODITY COMBINADO *
003700*                              PRIMERO Y SEGUNDO).               *
003800*  30/11/1993 HRSP SOL-93-051  AGREGA CONTADORES POR TIPO DE     *
003900*                              REGISTRO AL TRAILER.              *
004000*  18/04/1995 RPAC SOL-95-019  ESTANDARIZA EL RECORTE DE CADENAS *
004100*                              (300-RECORTA-STRING) PARA TODOS   *
004200*                              LOS CAMPOS ALFANUMERICOS.         *
004300*  04/09/1996 RPAC SOL-96-044  AGREGA VALIDACION DE HORA CON     *
004400*                              REGLA DE RESPALDO A 00:00.        *
004500*  09/02/1999 CLOM SOL-98-211  REVISION Y2K. SE CONFIRMA QUE LAS *
004600*                              FECHAS AAAAMMDD DE 8 POSICIONES NO*
004700*                              REQUIEREN EXPANSION DE SIGLO; SE  *
004800*                              AGREGA VALIDACION EXPLICITA DE    *
004900*                              FECHA INVALIDA (320-VALIDA-FECHA).*
005000*  23/08/1999 CLOM SOL-99-127  PRUEBA DE REGRESION Y2K SOBRE EL  *
005100*                              CORTE DE FIN DE SIGLO. SIN AJUSTES*
005200*                              ADICIONALES AL PROGRAMA.          *
005300*  14/05/2003 FJTR SOL-03-066  AMPLIA TRAMOS DEL TIPO 3 A 4      *
005400*                              (ANTES 3), CONFORME AL NUEVO      *
005500*                              LAYOUT PUBLICADO POR LA CAMARA.   *
005600*  11/01/2005 FJTR SOL-05-009  CORRIGE ORDEN ALFABETICO DE LOS   *
005700*                              CAMPOS EN EL LISTADO DEL TIPO 2.  *
005800*  27/10/2008 SQAL SOL-08-073  AGREGA CONTEO DE REGISTROS NO     *
005900*                              RECONOCIDOS AL TRAILER.           *
006000*  19/06/2012 SQAL SOL-12-014  REVISION GENERAL, SIN CAMBIO      *
006100*                              FUNCIONAL. DOCUMENTACION.         *
006200******************************************************************
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER.   IBM-390.
006600 OBJECT-COMPUTER.   IBM-390.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM
006900     CLASS CLASE-DIGITOS  IS '0' THRU '9'.
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200*        ARCHIVO DE ENTRADA PA2 - SECUENCIAL, 132 POSICIONES
007300     SELECT PA2ENT  ASSIGN   TO PA2ENT
007400            ORGANIZATION     IS LINE SEQUENTIAL
007500            FILE STATUS      IS FS-PA2ENT.
007600*        LISTADO DE SALIDA - SECUENCIAL
007700     SELECT PA2LST  ASSIGN   TO PA2LST
007800            ORGANIZATION     IS LINE SEQUENTIAL
007900            FILE STATUS      IS FS-PA2LST.
008000 DATA DIVISION.
008100 FILE SECTION.
008200******************************************************************
008300*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008400******************************************************************
008500*   REGISTRO DE PARAMETROS DE RIESGO PA2 (5 LAYOUTS POR TIPO)
008600 FD  PA2ENT
008700     RECORDING MODE IS F.
008800     COPY PA2ENT1.
008900*   LINEA DEL LISTADO DECODIFICADO
009000 FD  PA2LST
009100     RECORDING MODE IS F.
009200 01  PA2-REG-SALIDA.
009300     05  PA2-LIN-TEXTO            PIC X(498).
009400     05  FILLER                   PIC X(002).
009500 WORKING-STORAGE SECTION.
009600******************************************************************
009700*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
009800******************************************************************
009900 01  WKS-FS-STATUS.
010000     02  FS-PA2ENT                PIC X(02) VALUE ZEROS.
010100     02  FS-PA2LST                PIC X(02) VALUE ZEROS.
010200     02  FILLER                   PIC X(01) VALUE SPACE.
010300 01  SW-CONTROLES.
010400     02  WS-FIN-ARCHIVO-PA2       PIC X(01) VALUE 'N'.
010500         88  WKS-FIN-PA2                     VALUE 'S'.
010600     02  FILLER                   PIC X(01) VALUE SPACE.
010700******************************************************************
010800*                  CONTADORES DE CONTROL (TRAILER)               *
010900******************************************************************
011000 01  WKS-CONTADORES.                                              SOL93051
011100     02  CN-TOTAL-TIPO-0          PIC S9(08) COMP VALUE ZERO.     SOL93051
011200     02  CN-TOTAL-TIPO-T          PIC S9(08) COMP VALUE ZERO.
011300     02  CN-TOTAL-TIPO-1          PIC S9(08) COMP VALUE ZERO.
011400     02  CN-TOTAL-TIPO-2          PIC S9(08) COMP VALUE ZERO.
011500     02  CN-TOTAL-TIPO-3          PIC S9(08) COMP VALUE ZERO.
011600     02  CN-TOTAL-NO-RECONOCIDO   PIC S9(08) COMP VALUE ZERO.     SOL08073
011700     02  CN-TOTAL-GENERAL         PIC S9(08) COMP VALUE ZERO.
011800     02  FILLER                   PIC X(01) VALUE SPACE.
011900******************************************************************
012000*            SUBINDICES Y LONGITUDES DE TRABAJO                 *
012100******************************************************************
012200 01  WKS-INDICES.
012300     02  IX-COMMODITY             PIC S9(04) COMP VALUE ZERO.
012400     02  IX-TRAMO                 PIC S9(04) COMP VALUE ZERO.
012500     02  IX-RECORTA                PIC S9(04) COMP VALUE ZERO.
012600     02  WKS-COMMODITY-PTR         PIC S9(04) COMP VALUE ZERO.
012700     02  WKS-TRAMOS-PTR            PIC S9(04) COMP VALUE ZERO.
012800     02  FILLER                    PIC X(01) VALUE SPACE.
012900 01  WKS-TIEMPO-CORRIDA.
013000     02  WKS-TIEMPO                PIC S9(15) COMP-3 VALUE +0.
013100     02  WKS-FECHA-SISTEMA          PIC 9(08) VALUE ZEROS.
013200     02  FILLER                     PIC X(01) VALUE SPACE.
013300******************************************************************
013400*          AREA GENERICA PARA RECORTE DE CADENAS (300-)          *
013500******************************************************************
013600 01  WKS-AREA-RECORTE.
013700     02  WKS-RECORTE-ENTRADA       PIC X(80) VALUE SPACES.
013800     02  WKS-RECORTE-SALIDA        PIC X(80) VALUE SPACES.
013900     02  WKS-RECORTE-LARGO         PIC S9(04) COMP VALUE ZERO.
014000     02  FILLER                    PIC X(01) VALUE SPACE.
014100******************************************************************
014200*          AREAS PARA FORMATEO DE VALORES ESCALADOS (310-)       *
014300******************************************************************
014400 01  WKS-AREA-ESCALADO.
014500     02  WKS-TASA-EDITADA          PIC 9999.999999.               SOL91038
014600     02  WKS-RAZON-EDITADA         PIC 9.999.
014700     02  WKS-RAZON-MIEMBRO         PIC 9.999.
014800     02  WKS-RAZON-COBERTURA       PIC 9.999.
014900     02  WKS-CONTADOR-EDIT         PIC ZZZZZZZ9.
015000     02  WKS-SUBINDICE-EDIT        PIC 9.
015100     02  WKS-RAZON-ESPECULADOR     PIC 9.999.
015200     02  FILLER                    PIC X(01) VALUE SPACE.
015300******************************************************************
015400*          AREAS PARA VALIDACION DE FECHA Y HORA (320-/330-)     *
015500******************************************************************
015600 01  WKS-AREA-FECHA-HORA.
015700     02  WKS-FECHA-VALIDA          PIC X(01) VALUE 'N'.           SOL98211
015800         88  WKS-ES-FECHA-VALIDA             VALUE 'S'.
015900     02  WKS-FECHA-EDITADA         PIC X(10) VALUE SPACES.
016000     02  WKS-ANIO-FECHA            PIC 9(04) VALUE ZEROS.
016100     02  WKS-MES-FECHA             PIC 9(02) VALUE ZEROS.
016200     02  WKS-DIA-FECHA             PIC 9(02) VALUE ZEROS.
016300     02  WKS-HORA-HH               PIC 9(02) VALUE ZEROS.
016400     02  WKS-HORA-MM               PIC 9(02) VALUE ZEROS.
016500     02  WKS-HORA-EDITADA          PIC X(05) VALUE SPACES.
016600     02  WKS-FECHA-NEGOCIO-EDIT    PIC X(10) VALUE SPACES.
016700     02  WKS-HORA-NEGOCIO-EDIT     PIC X(05) VALUE SPACES.
016800     02  WKS-FECHA-CREACION-EDIT   PIC X(10) VALUE SPACES.
016900     02  WKS-HORA-CREACION-EDIT    PIC X(05) VALUE SPACES.
017000     02  FILLER                    PIC X(01) VALUE SPACE.
017100******************************************************************
017200*          AREA PARA LA LISTA DE TRAMOS DEL TIPO 3 (340-)        *
017300******************************************************************
017400 01  WKS-AREA-TRAMOS.
017500     02  WKS-TRAMOS-TEXTO          PIC X(90) VALUE SPACES.
017600     02  WKS-COMMODITY-TEXTO       PIC X(320) VALUE SPACES.
017700     02  FILLER                    PIC X(01) VALUE SPACE.
017800******************************************************************
017900*                  LITERALES DE NOMBRE DE TIPO                   *
018000******************************************************************
018100 01  WKS-LITERALES-TIPO.
018200     02  LIT-TIPO-0    PIC X(26) VALUE
018300         'EXCHANGE COMPLEX HEADER   '.
018400     02  LIT-TIPO-T    PIC X(26) VALUE
018500         'CURRENCY CONVERSION       '.
018600     02  LIT-TIPO-1    PIC X(26) VALUE
018700         'EXCHANGE HEADER           '.
018800     02  LIT-TIPO-2    PIC X(26) VALUE
018900         'FIRST COMBINED COMMODITY  '.
019000     02  LIT-TIPO-3    PIC X(26) VALUE
019100         'SECOND COMBINED COMMODITY '.
019200     02  FILLER        PIC X(01) VALUE SPACE.
019300*
019400 PROCEDURE DIVISION.
019500******************************************************************
019600*                 100 - CONTROL PRINCIPAL                        *
019700******************************************************************
019800 100-PRINCIPAL SECTION.
019900     PERFORM 110-APERTURA-ARCHIVOS THRU 110-APERTURA-ARCHIVOS-E.
020000     PERFORM 200-PROCESA-REGISTROS THRU 200-PROCESA-REGISTROS-E.
020100     PERFORM 150-TRAILER           THRU 150-TRAILER-E.
020200     PERFORM 190-CIERRE-ARCHIVOS   THRU 190-CIERRE-ARCHIVOS-E.
020300     STOP RUN.
020400 100-PRINCIPAL-E. EXIT.
020500******************************************************************
020600*           110 - APERTURA DE ARCHIVOS DE ENTRADA Y SALIDA       *
020700******************************************************************
020800 110-APERTURA-ARCHIVOS SECTION.
020900     ACCEPT WKS-FECHA-SISTEMA FROM DATE.
021000     ACCEPT WKS-TIEMPO FROM TIME.
021100     DISPLAY
021200     "RGPA2D01 - CORRIDA " WKS-FECHA-SISTEMA " / " WKS-TIEMPO
021300     UPON CONSOLE.
021400     OPEN INPUT  PA2ENT.
021500     OPEN OUTPUT PA2LST.
021600     IF FS-PA2ENT NOT = '00' OR FS-PA2LST NOT = '00'
021700        DISPLAY
021800        "================================================"
021900        UPON CONSOLE
022000        DISPLAY
022100        "   ERROR AL ABRIR LOS ARCHIVOS DEL PROCESO PA2   "
022200        UPON CONSOLE
022300        DISPLAY
022400        " FILE STATUS PA2ENT : (" FS-PA2ENT ")"
022500        UPON CONSOLE
022600        DISPLAY
022700        " FILE STATUS PA2LST : (" FS-PA2LST ")"
022800        UPON CONSOLE
022900        DISPLAY
023000        "================================================"
023100        UPON CONSOLE
023200        MOVE 91 TO RETURN-CODE
023300        STOP RUN
023400     END-IF.
023500 110-APERTURA-ARCHIVOS-E. EXIT.
023600******************************************************************
023700*       200 - CICLO DE LECTURA Y CLASIFICACION DE REGISTROS      *
023800******************************************************************
023900 200-PROCESA-REGISTROS SECTION.
024000     PERFORM 205-LEE-REGISTRO      THRU 205-LEE-REGISTRO-E.
024100     PERFORM 210-CLASIFICA-REGISTRO THRU 210-CLASIFICA-REGISTRO-E
024200         UNTIL WKS-FIN-PA2.
024300 200-PROCESA-REGISTROS-E. EXIT.
024400******************************************************************
024500*                  205 - LECTURA SECUENCIAL DEL PA2              *
024600******************************************************************
024700 205-LEE-REGISTRO SECTION.
024800     READ PA2ENT
024900         AT END SET WKS-FIN-PA2 TO TRUE
025000     END-READ.
025100 205-LEE-REGISTRO-E. EXIT.
025200******************************************************************
025300*     210 - CLASIFICA EL REGISTRO POR SU IDENTIFICADOR (COLS 1-2)*
025400******************************************************************
025500 210-CLASIFICA-REGISTRO SECTION.
025600     ADD 1 TO CN-TOTAL-GENERAL.
025700     EVALUATE PA2-REG-ID
025800         WHEN '0 '
025900             PERFORM 220-DECOD-TIPO-0 THRU 220-DECOD-TIPO-0-E
026000         WHEN 'T '
026100             PERFORM 230-DECOD-TIPO-T THRU 230-DECOD-TIPO-T-E
026200         WHEN '1 '
026300             PERFORM 240-DECOD-TIPO-1 THRU 240-DECOD-TIPO-1-E
026400         WHEN '2 '
026500             PERFORM 250-DECOD-TIPO-2 THRU 250-DECOD-TIPO-2-E
026600         WHEN '3 '
026700             PERFORM 260-DECOD-TIPO-3 THRU 260-DECOD-TIPO-3-E
026800         WHEN OTHER
026900             PERFORM 280-REGISTRO-NO-RECONOCIDO
027000                 THRU 280-REGISTRO-NO-RECONOCIDO-E
027100     END-EVALUATE.
027200     PERFORM 205-LEE-REGISTRO THRU 205-LEE-REGISTRO-E.
027300 210-CLASIFICA-REGISTRO-E. EXIT.
027400******************************************************************
027500*   220 - DECODIFICA TIPO "0 " ENCABEZADO DE COMPLEJO DE BOLSA   *
027600******************************************************************
027700 220-DECOD-TIPO-0 SECTION.
027800     ADD 1 TO CN-TOTAL-TIPO-0.
027900     MOVE T0-ORGANISMO-COMPENSA TO WKS-RECORTE-ENTRADA(1:6).
028000     MOVE 6 TO WKS-RECORTE-LARGO.
028100     PERFORM 300-RECORTA-STRING THRU 300-RECORTA-STRING-E.
028200     MOVE T0-FECHA-NEGOCIO(1:4) TO WKS-ANIO-FECHA.
028300     MOVE T0-FECHA-NEGOCIO(5:2) TO WKS-MES-FECHA.
028400     MOVE T0-FECHA-NEGOCIO(7:2) TO WKS-DIA-FECHA.
028500     PERFORM 320-VALIDA-FECHA THRU 320-VALIDA-FECHA-E.
028600     MOVE WKS-FECHA-EDITADA TO WKS-FECHA-NEGOCIO-EDIT.
028700     MOVE T0-HORA-NEGOCIO(1:2) TO WKS-HORA-HH.
028800     MOVE T0-HORA-NEGOCIO(3:2) TO WKS-HORA-MM.
028900     PERFORM 330-VALIDA-HORA THRU 330-VALIDA-HORA-E.
029000     MOVE WKS-HORA-EDITADA TO WKS-HORA-NEGOCIO-EDIT.
029100     MOVE T0-FECHA-CREACION(1:4) TO WKS-ANIO-FECHA.
029200     MOVE T0-FECHA-CREACION(5:2) TO WKS-MES-FECHA.
029300     MOVE T0-FECHA-CREACION(7:2) TO WKS-DIA-FECHA.
029400     PERFORM 320-VALIDA-FECHA THRU 320-VALIDA-FECHA-E.
029500     MOVE WKS-FECHA-EDITADA TO WKS-FECHA-CREACION-EDIT.
029600     MOVE T0-HORA-CREACION(1:2) TO WKS-HORA-HH.
029700     MOVE T0-HORA-CREACION(3:2) TO WKS-HORA-MM.
029800     PERFORM 330-VALIDA-HORA THRU 330-VALIDA-HORA-E.
029900     MOVE WKS-HORA-EDITADA TO WKS-HORA-CREACION-EDIT.
030000     MOVE SPACES TO PA2-LIN-TEXTO.
030100     STRING
030200         'EXCHANGE COMPLEX HEADER'               DELIMITED SIZE
030300         ' business-date='                        DELIMITED SIZE
030400         WKS-FECHA-NEGOCIO-EDIT                    DELIMITED SIZE
030500         ' business-time='                        DELIMITED SIZE
030600         WKS-HORA-NEGOCIO-EDIT                     DELIMITED SIZE
030700         ' clearing-organization='                DELIMITED SIZE
030800         WKS-RECORTE-SALIDA(1:WKS-RECORTE-LARGO)   DELIMITED SIZE
030900         ' file-creation-date='                   DELIMITED SIZE
031000         WKS-FECHA-CREACION-EDIT                   DELIMITED SIZE
031100         ' file-creation-time='                   DELIMITED SIZE
031200         WKS-HORA-CREACION-EDIT                    DELIMITED SIZE
031300         ' file-identifier='                      DELIMITED SIZE
031400         T0-ID-ARCHIVO                             DELIMITED SIZE
031500         ' format-indicator='                     DELIMITED SIZE
031600         T0-INDICADOR-FORMATO                      DELIMITED SIZE
031700         ' gross-net='                             DELIMITED SIZE
031800         T0-BRUTO-NETO                             DELIMITED SIZE
031900         ' overall-limit-option='                 DELIMITED SIZE
032000         T0-LIMITE-GLOBAL                          DELIMITED SIZE
032100         ' settlement-or-intraday='                DELIMITED SIZE
032200         T0-LIQUIDACION-INTRADIA                   DELIMITED SIZE
032300         INTO PA2-LIN-TEXTO
032400     END-STRING.
032500     PERFORM 270-ESCRIBE-DETALLE THRU 270-ESCRIBE-DETALLE-E.
032600 220-DECOD-TIPO-0-E. EXIT.
032700******************************************************************
032800*       230 - DECODIFICA TIPO "T " CONVERSION DE MONEDA          *
032900******************************************************************
033000 230-DECOD-TIPO-T SECTION.
033100     ADD 1 TO CN-TOTAL-TIPO-T.
033200     MOVE SPACES TO PA2-LIN-TEXTO.
033300     MOVE TC-TASA-CONVERSION TO WKS-TASA-EDITADA.                 SOL91038
033400     STRING
033500         'CURRENCY CONVERSION'                    DELIMITED SIZE
033600         ' from-code='                             DELIMITED SIZE
033700         TC-CODIGO-ORIGEN                          DELIMITED SIZE
033800         ' from-iso='                               DELIMITED SIZE
033900         TC-ISO-ORIGEN                             DELIMITED SIZE
034000         ' rate='                                   DELIMITED SIZE
034100         WKS-TASA-EDITADA                          DELIMITED SIZE
034200         ' to-code='                                DELIMITED SIZE
034300         TC-CODIGO-DESTINO                         DELIMITED SIZE
034400         ' to-iso='                                 DELIMITED SIZE
034500         TC-ISO-DESTINO                            DELIMITED SIZE
034600         INTO PA2-LIN-TEXTO
034700     END-STRING.
034800     PERFORM 270-ESCRIBE-DETALLE THRU 270-ESCRIBE-DETALLE-E.
034900 230-DECOD-TIPO-T-E. EXIT.
035000******************************************************************
035100*          240 - DECODIFICA TIPO "1 " ENCABEZADO DE BOLSA        *
035200******************************************************************
035300 240-DECOD-TIPO-1 SECTION.                                        SOL93027
035400     ADD 1 TO CN-TOTAL-TIPO-1.
035500     MOVE SPACES TO PA2-LIN-TEXTO.
035600     MOVE T1-SIGLAS-BOLSA TO WKS-RECORTE-ENTRADA(1:3).
035700     MOVE 3 TO WKS-RECORTE-LARGO.
035800     PERFORM 300-RECORTA-STRING THRU 300-RECORTA-STRING-E.
035900     STRING
036000         'EXCHANGE HEADER'                        DELIMITED SIZE
036100         ' acronym='                                DELIMITED SIZE
036200         WKS-RECORTE-SALIDA(1:WKS-RECORTE-LARGO)   DELIMITED SIZE
036300         ' code='                                   DELIMITED SIZE
036400         T1-CODIGO-BOLSA                           DELIMITED SIZE
036500         INTO PA2-LIN-TEXTO
036600     END-STRING.
036700     PERFORM 270-ESCRIBE-DETALLE THRU 270-ESCRIBE-DETALLE-E.
036800 240-DECOD-TIPO-1-E. EXIT.
036900******************************************************************
037000*   250 - DECODIFICA TIPO "2 " PRIMER COMMODITY COMBINADO        *
037100******************************************************************
037200 250-DECOD-TIPO-2 SECTION.                                        SOL93027
037300     ADD 1 TO CN-TOTAL-TIPO-2.
037400     MOVE T2-SIGLAS-BOLSA TO WKS-RECORTE-ENTRADA(1:3).
037500     MOVE 3 TO WKS-RECORTE-LARGO.
037600     PERFORM 300-RECORTA-STRING THRU 300-RECORTA-STRING-E.
037700     PERFORM 255-ESCRIBE-GRUPO-COMMODITY
037800         THRU 255-ESCRIBE-GRUPO-COMMODITY-E.
037900     MOVE SPACES TO PA2-LIN-TEXTO.
038000     STRING
038100         'FIRST COMBINED COMMODITY'                DELIMITED SIZE
038200         ' code='                                    DELIMITED SIZE
038300         T2-CODIGO-COMMODITY                        DELIMITED SIZE
038400         ' combination-margin-method='              DELIMITED SIZE
038500         T2-METODO-MARGEN-COMBIN                    DELIMITED SIZE
038600         WKS-COMMODITY-TEXTO                        DELIMITED SIZE
038700         ' exchange-acronym='                       DELIMITED SIZE
038800         WKS-RECORTE-SALIDA(1:WKS-RECORTE-LARGO)    DELIMITED SIZE
038900         ' limit-option-value='                     DELIMITED SIZE
039000         T2-LIMITE-OPCION                            DELIMITED SIZE
039100         ' option-margin-style='                    DELIMITED SIZE
039200         T2-ESTILO-MARGEN-OPCION                     DELIMITED SIZE
039300         ' performance-bond-currency-code='         DELIMITED SIZE
039400         T2-CODIGO-MONEDA-MARGEN                     DELIMITED SIZE
039500         ' performance-bond-currency-iso='          DELIMITED SIZE
039600         T2-ISO-MONEDA-MARGEN                        DELIMITED SIZE
039700         INTO PA2-LIN-TEXTO
039800     END-STRING.
039900     PERFORM 270-ESCRIBE-DETALLE THRU 270-ESCRIBE-DETALLE-E.
040000 250-DECOD-TIPO-2-E. EXIT.
040100******************************************************************
040200*   255 - ARMA, EN ORDEN ALFABETICO, LOS CAMPOS COMMODITY-CODE-N *
040300*         SEGUIDOS DE LOS CAMPOS CONTRACT-TYPE-N DEL TIPO 2      *
040400******************************************************************
040500 255-ESCRIBE-GRUPO-COMMODITY SECTION.                             SOL05009
040600     MOVE SPACES TO WKS-COMMODITY-TEXTO.
040700     MOVE 1 TO WKS-COMMODITY-PTR.
040800     PERFORM 256-ARMA-COMMODITY-CODE THRU 256-ARMA-COMMODITY-CODE-E
040900         VARYING IX-COMMODITY FROM 1 BY 1
041000         UNTIL IX-COMMODITY > 6.
041100     PERFORM 257-ARMA-CONTRACT-TYPE THRU 257-ARMA-CONTRACT-TYPE-E
041200         VARYING IX-COMMODITY FROM 1 BY 1
041300         UNTIL IX-COMMODITY > 6.
041400 255-ESCRIBE-GRUPO-COMMODITY-E. EXIT.
041500******************************************************************
041600*   256 - ACUMULA UN PAR COMMODITY-CODE-N EN EL BUFFER DEL TIPO 2 *
041700******************************************************************
041800 256-ARMA-COMMODITY-CODE SECTION.                                 SOL05009
041900     MOVE IX-COMMODITY TO WKS-SUBINDICE-EDIT.
042000     STRING
042100         ' commodity-code-'                     DELIMITED SIZE
042200         WKS-SUBINDICE-EDIT                     DELIMITED SIZE
042300         '='                                    DELIMITED SIZE
042400         T2-CODIGO-COMMODITY-N(IX-COMMODITY)    DELIMITED SIZE
042500         INTO WKS-COMMODITY-TEXTO
042600         WITH POINTER WKS-COMMODITY-PTR
042700     END-STRING.
042800 256-ARMA-COMMODITY-CODE-E. EXIT.
042900******************************************************************
043000*   257 - ACUMULA UN PAR CONTRACT-TYPE-N EN EL BUFFER DEL TIPO 2  *
043100******************************************************************
043200 257-ARMA-CONTRACT-TYPE SECTION.                                  SOL05009
043300     MOVE IX-COMMODITY TO WKS-SUBINDICE-EDIT.
043400     STRING
043500         ' contract-type-'                      DELIMITED SIZE
043600         WKS-SUBINDICE-EDIT                     DELIMITED SIZE
043700         '='                                    DELIMITED SIZE
043800         T2-TIPO-CONTRATO-N(IX-COMMODITY)       DELIMITED SIZE
043900         INTO WKS-COMMODITY-TEXTO
044000         WITH POINTER WKS-COMMODITY-PTR
044100     END-STRING.
044200 257-ARMA-CONTRACT-TYPE-E. EXIT.
044300******************************************************************
044400*  260 - DECODIFICA TIPO "3 " SEGUNDO COMMODITY COMBINADO        *
044500******************************************************************
044600 260-DECOD-TIPO-3 SECTION.                                        SOL93027
044700     ADD 1 TO CN-TOTAL-TIPO-3.
044800     PERFORM 340-EXTRAE-TRAMOS THRU 340-EXTRAE-TRAMOS-E.
044900     MOVE T3-INIC-MANT-COBERTURA   TO WKS-RAZON-COBERTURA.
045000     MOVE T3-INIC-MANT-MIEMBRO     TO WKS-RAZON-MIEMBRO.
045100     MOVE T3-INIC-MANT-ESPECULADOR TO WKS-RAZON-ESPECULADOR.
045200     MOVE SPACES TO PA2-LIN-TEXTO.
045300     STRING
045400         'SECOND COMBINED COMMODITY'                DELIMITED SIZE
045500         ' code='                                     DELIMITED SIZE
045600         T3-CODIGO-COMMODITY                         DELIMITED SIZE
045700         ' init-to-maint-hedger='                    DELIMITED SIZE
045800         WKS-RAZON-COBERTURA                         DELIMITED SIZE
045900         ' init-to-maint-member='                    DELIMITED SIZE
046000         WKS-RAZON-MIEMBRO                           DELIMITED SIZE
046100         ' init-to-maint-speculator='                DELIMITED SIZE
046200         WKS-RAZON-ESPECULADOR                       DELIMITED SIZE
046300         ' spread-charge-method='                    DELIMITED SIZE
046400         T3-METODO-CARGO-SPREAD                      DELIMITED SIZE
046500         ' tiers='                                     DELIMITED SIZE
046600         WKS-TRAMOS-TEXTO                            DELIMITED SIZE
046700         INTO PA2-LIN-TEXTO
046800     END-STRING.
046900     PERFORM 270-ESCRIBE-DETALLE THRU 270-ESCRIBE-DETALLE-E.
047000 260-DECOD-TIPO-3-E. EXIT.
047100******************************************************************
047200*           270 - ESCRIBE LA LINEA DE DETALLE EN EL LISTADO      *
047300******************************************************************
047400 270-ESCRIBE-DETALLE SECTION.
047500     WRITE PA2-REG-SALIDA.
047600     IF FS-PA2LST NOT = '00'
047700        DISPLAY
047800        "======================================================="
047900        UPON CONSOLE
048000        DISPLAY
048100        " ERROR AL ESCRIBIR EL LISTADO PA2, FILE STATUS: ("
048200        FS-PA2LST ")"
048300        UPON CONSOLE
048400        DISPLAY
048500        "======================================================="
048600        UPON CONSOLE
048700        MOVE 91 TO RETURN-CODE
048800        PERFORM 190-CIERRE-ARCHIVOS THRU 190-CIERRE-ARCHIVOS-E
048900        STOP RUN
049000     END-IF.
049100 270-ESCRIBE-DETALLE-E. EXIT.
049200******************************************************************
049300*    280 - REGISTRO CON IDENTIFICADOR NO RECONOCIDO (COLS 1-2)   *
049400******************************************************************
049500 280-REGISTRO-NO-RECONOCIDO SECTION.                              SOL08073
049600     ADD 1 TO CN-TOTAL-NO-RECONOCIDO.
049700     MOVE SPACES TO PA2-LIN-TEXTO.
049800     STRING
049900         'UNRECOGNIZED RECORD ID='                    DELIMITED SIZE
050000         PA2-REG-ID                                   DELIMITED SIZE
050100         INTO PA2-LIN-TEXTO
050200     END-STRING.
050300     PERFORM 270-ESCRIBE-DETALLE THRU 270-ESCRIBE-DETALLE-E.
050400 280-REGISTRO-NO-RECONOCIDO-E. EXIT.
050500******************************************************************
050600*   300 - RECORTA ESPACIOS FINALES DE UNA CADENA ALFANUMERICA    *
050700*         (REGLA GENERICA PARA CAMPOS STRING). CONSERVA LOS      *
050800*         ESPACIOS INICIALES, SOLO QUITA LOS FINALES.            *
050900******************************************************************
051000 300-RECORTA-STRING SECTION.                                      SOL95019
051100     MOVE WKS-RECORTE-ENTRADA TO WKS-RECORTE-SALIDA.
051200     MOVE WKS-RECORTE-LARGO TO IX-RECORTA.
051300     PERFORM 305-BUSCA-FIN-CADENA THRU 305-BUSCA-FIN-CADENA-E
051400         UNTIL IX-RECORTA = 0.
051500     IF IX-RECORTA = 0
051600        MOVE 1 TO IX-RECORTA
051700     END-IF.
051800     MOVE IX-RECORTA TO WKS-RECORTE-LARGO.
051900 300-RECORTA-STRING-E. EXIT.
052000******************************************************************
052100*      305 - RETROCEDE SOBRE LA CADENA MIENTRAS HAYA ESPACIOS    *
052200******************************************************************
052300 305-BUSCA-FIN-CADENA SECTION.                                    SOL95019
052400     IF WKS-RECORTE-ENTRADA(IX-RECORTA:1) = SPACE
052500        SUBTRACT 1 FROM IX-RECORTA
052600     ELSE
052700        MOVE 0 TO IX-RECORTA
052800     END-IF.
052900 305-BUSCA-FIN-CADENA-E. EXIT.
053000******************************************************************
053100*     320 - VALIDA FECHA AAAAMMDD. FECHA NO NUMERICA O           *
053200*           IMPOSIBLE SE MARCA COMO INVALIDA EN EL LISTADO.      *
053300******************************************************************
053400 320-VALIDA-FECHA SECTION.                                        SOL98211
053500     MOVE 'S' TO WKS-FECHA-VALIDA.
053600     IF WKS-ANIO-FECHA NOT CLASE-DIGITOS
053700        OR WKS-MES-FECHA NOT CLASE-DIGITOS
053800        OR WKS-DIA-FECHA NOT CLASE-DIGITOS
053900        MOVE 'N' TO WKS-FECHA-VALIDA
054000     END-IF.
054100     IF WKS-ES-FECHA-VALIDA
054200        IF WKS-MES-FECHA < 1 OR WKS-MES-FECHA > 12
054300           MOVE 'N' TO WKS-FECHA-VALIDA
054400        END-IF
054500     END-IF.
054600     IF WKS-ES-FECHA-VALIDA
054700        IF WKS-DIA-FECHA < 1 OR WKS-DIA-FECHA > 31
054800           MOVE 'N' TO WKS-FECHA-VALIDA
054900        END-IF
055000     END-IF.
055100     IF WKS-ES-FECHA-VALIDA
055200        MOVE WKS-ANIO-FECHA TO WKS-FECHA-EDITADA(1:4)
055300        MOVE '-'            TO WKS-FECHA-EDITADA(5:1)
055400        MOVE WKS-MES-FECHA  TO WKS-FECHA-EDITADA(6:2)
055500        MOVE '-'            TO WKS-FECHA-EDITADA(8:1)
055600        MOVE WKS-DIA-FECHA  TO WKS-FECHA-EDITADA(9:2)
055700     ELSE
055800        MOVE 'INVALID   ' TO WKS-FECHA-EDITADA
055900     END-IF.
056000 320-VALIDA-FECHA-E. EXIT.
056100******************************************************************
056200*     330 - VALIDA HORA HHMM. SI NO ES VALIDA, SE DECODIFICA     *
056300*           COMO MEDIANOCHE 00:00 (RESPALDO EXPLICITO).          *
056400******************************************************************
056500 330-VALIDA-HORA SECTION.                                         SOL96044
056600     IF WKS-HORA-HH NOT CLASE-DIGITOS
056700        OR WKS-HORA-MM NOT CLASE-DIGITOS
056800        OR WKS-HORA-HH > 23
056900        OR WKS-HORA-MM > 59
057000        MOVE 0 TO WKS-HORA-HH WKS-HORA-MM
057100     END-IF.
057200     MOVE WKS-HORA-HH TO WKS-HORA-EDITADA(1:2).
057300     MOVE ':'         TO WKS-HORA-EDITADA(3:1).
057400     MOVE WKS-HORA-MM TO WKS-HORA-EDITADA(4:2).
057500 330-VALIDA-HORA-E. EXIT.
057600******************************************************************
057700*   340 - EXTRAE LOS TRAMOS VALIDOS DEL TIPO 3 (HASTA 4 TRAMOS)  *
057800*         UN TRAMO ES VALIDO SOLO SI SUS 14 POSICIONES SON       *
057900*         TODAS NUMERICAS; LOS TRAMOS EN BLANCO SE OMITEN.       *
058000******************************************************************
058100 340-EXTRAE-TRAMOS SECTION.                                       SOL03066
058200     MOVE SPACES TO WKS-TRAMOS-TEXTO.
058300     MOVE 1 TO WKS-TRAMOS-PTR.
058400     PERFORM 341-ARMA-TRAMO-SLOT THRU 341-ARMA-TRAMO-SLOT-E
058500         VARYING IX-TRAMO FROM 1 BY 1 UNTIL IX-TRAMO > 4.
058600 340-EXTRAE-TRAMOS-E. EXIT.
058700******************************************************************
058800*   341 - ACUMULA UN TRAMO VALIDO EN EL BUFFER DE TRAMOS DEL      *
058900*         TIPO 3; LOS TRAMOS NO NUMERICOS (EN BLANCO) SE OMITEN. *
059000******************************************************************
059100 341-ARMA-TRAMO-SLOT SECTION.                                     SOL03066
059200     IF T3-TRAMO-SLOT(IX-TRAMO) IS CLASE-DIGITOS
059300        STRING
059400            '('                                DELIMITED SIZE
059500            T3-TRAMO-SLOT(IX-TRAMO)(3:6)      DELIMITED SIZE
059600            ','                                DELIMITED SIZE
059700            T3-TRAMO-SLOT(IX-TRAMO)(9:6)      DELIMITED SIZE
059800            ')'                                DELIMITED SIZE
059900            INTO WKS-TRAMOS-TEXTO
060000            WITH POINTER WKS-TRAMOS-PTR
060100        END-STRING
060200     END-IF.
060300 341-ARMA-TRAMO-SLOT-E. EXIT.
060400******************************************************************
060500*            150 - TRAILER DE TOTALES DE CONTROL                *
060600******************************************************************
060700 150-TRAILER SECTION.
060800     MOVE CN-TOTAL-TIPO-0 TO WKS-CONTADOR-EDIT.
060900     MOVE SPACES TO PA2-LIN-TEXTO.
061000     STRING
061100         LIT-TIPO-0        DELIMITED SIZE
061200         'COUNT='           DELIMITED SIZE
061300         WKS-CONTADOR-EDIT DELIMITED SIZE
061400         INTO PA2-LIN-TEXTO
061500     END-STRING.
061600     PERFORM 270-ESCRIBE-DETALLE THRU 270-ESCRIBE-DETALLE-E.
061700     MOVE CN-TOTAL-TIPO-T TO WKS-CONTADOR-EDIT.
061800     MOVE SPACES TO PA2-LIN-TEXTO.
061900     STRING
062000         LIT-TIPO-T        DELIMITED SIZE
062100         'COUNT='           DELIMITED SIZE
062200         WKS-CONTADOR-EDIT DELIMITED SIZE
062300         INTO PA2-LIN-TEXTO
062400     END-STRING.
062500     PERFORM 270-ESCRIBE-DETALLE THRU 270-ESCRIBE-DETALLE-E.
062600     MOVE CN-TOTAL-TIPO-1 TO WKS-CONTADOR-EDIT.
062700     MOVE SPACES TO PA2-LIN-TEXTO.
062800     STRING
062900         LIT-TIPO-1        DELIMITED SIZE
063000         'COUNT='           DELIMITED SIZE
063100         WKS-CONTADOR-EDIT DELIMITED SIZE
063200         INTO PA2-LIN-TEXTO
063300     END-STRING.
063400     PERFORM 270-ESCRIBE-DETALLE THRU 270-ESCRIBE-DETALLE-E.
063500     MOVE CN-TOTAL-TIPO-2 TO WKS-CONTADOR-EDIT.
063600     MOVE SPACES TO PA2-LIN-TEXTO.
063700     STRING
063800         LIT-TIPO-2        DELIMITED SIZE
063900         'COUNT='           DELIMITED SIZE
064000         WKS-CONTADOR-EDIT DELIMITED SIZE
064100         INTO PA2-LIN-TEXTO
064200     END-STRING.
064300     PERFORM 270-ESCRIBE-DETALLE THRU 270-ESCRIBE-DETALLE-E.
064400     MOVE CN-TOTAL-TIPO-3 TO WKS-CONTADOR-EDIT.
064500     MOVE SPACES TO PA2-LIN-TEXTO.
064600     STRING
064700         LIT-TIPO-3        DELIMITED SIZE
064800         'COUNT='           DELIMITED SIZE
064900         WKS-CONTADOR-EDIT DELIMITED SIZE
065000         INTO PA2-LIN-TEXTO
065100     END-STRING.
065200     PERFORM 270-ESCRIBE-DETALLE THRU 270-ESCRIBE-DETALLE-E.
065300     MOVE CN-TOTAL-NO-RECONOCIDO TO WKS-CONTADOR-EDIT.
065400     MOVE SPACES TO PA2-LIN-TEXTO.
065500     STRING
065600         'UNRECOGNIZED'     DELIMITED SIZE
065700         ' COUNT='           DELIMITED SIZE
065800         WKS-CONTADOR-EDIT  DELIMITED SIZE
065900         INTO PA2-LIN-TEXTO
066000     END-STRING.
066100     PERFORM 270-ESCRIBE-DETALLE THRU 270-ESCRIBE-DETALLE-E.
066200     MOVE CN-TOTAL-GENERAL TO WKS-CONTADOR-EDIT.
066300     MOVE SPACES TO PA2-LIN-TEXTO.
066400     STRING
066500         'TOTAL'            DELIMITED SIZE
066600         ' COUNT='           DELIMITED SIZE
066700         WKS-CONTADOR-EDIT  DELIMITED SIZE
066800         INTO PA2-LIN-TEXTO
066900     END-STRING.
067000     PERFORM 270-ESCRIBE-DETALLE THRU 270-ESCRIBE-DETALLE-E.
067100 150-TRAILER-E. EXIT.
067200******************************************************************
067300*                190 - CIERRE DE ARCHIVOS                        *
067400******************************************************************
067500 190-CIERRE-ARCHIVOS SECTION.
067600     CLOSE PA2ENT.
067700     CLOSE PA2LST.
067800 190-CIERRE-ARCHIVOS-E. EXIT.
