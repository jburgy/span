000100******************************************************************
000200* FECHA       : 15/03/1991                                       *
000300* PROGRAMADOR : HUGO RENATO SANDOVAL PAZ (HRSP)                  *
000400* APLICACION  : RIESGO - MARGENES CAMARA DE COMPENSACION         *
000500* COPY        : PA2ENT1, LAYOUT DE REGISTRO ARCHIVO PA2          *
000600* DESCRIPCION : DEFINE EL REGISTRO FISICO DE 132 POSICIONES DEL  *
000700*             : ARCHIVO PA2 (PARAMETROS DE RIESGO PUBLICADO POR  *
000800*             : LA CAMARA) Y LAS CINCO REDEFINICIONES POR TIPO   *
000900*             : DE REGISTRO (0 , T , 1 , 2 , 3 ).                *
001000* USADO POR   : RGPA2D01 (FD PA2ENT)                             *
001100******************************************************************
001200*---------------------------------------------------------------*
001300* HISTORIAL DE CAMBIOS                                          *
001400*   15/03/1991 HRSP SOL-91-014  VERSION ORIGINAL, TIPOS 0 Y T    *
001500*   22/07/1993 HRSP SOL-93-027  AGREGA TIPOS 1, 2 Y 3            *
001600*   09/02/1999 CLOM SOL-98-211  REVISION Y2K DE FECHAS 9(08)     *
001700*   14/05/2003 FJTR SOL-03-066  AMPLIA TRAMOS DE TIPO 3 A 4      *SOL03066
001800*---------------------------------------------------------------*
001900*
002000*    REGISTRO BASE - COMUN A LOS CINCO TIPOS DE REGISTRO
002100*
002200 01  PA2-REGISTRO-ENTRADA.
002300     05  PA2-REG-ID              PIC X(02).
002400     05  FILLER                  PIC X(130).
002500*
002600*    TIPO "0 " - ENCABEZADO DE COMPLEJO DE BOLSA (EXCHANGE
002700*                COMPLEX HEADER)
002800*
002900 01  PA2-REG-TIPO-0 REDEFINES PA2-REGISTRO-ENTRADA.
003000     05  T0-REG-ID                PIC X(02).
003100*        CAMARA DE COMPENSACION (SIGLAS, EJ. CME)
003200     05  T0-ORGANISMO-COMPENSA    PIC X(06).
003300*        FECHA DE NEGOCIO AAAAMMDD
003400     05  T0-FECHA-NEGOCIO         PIC 9(08).
003500*        S=LIQUIDACION  I=INTRADIA
003600     05  T0-LIQUIDACION-INTRADIA  PIC X(01).
003700     05  T0-ID-ARCHIVO            PIC X(02).
003800*        HORA DE NEGOCIO HHMM
003900     05  T0-HORA-NEGOCIO          PIC 9(04).
004000*        FECHA DE CREACION DEL ARCHIVO AAAAMMDD
004100     05  T0-FECHA-CREACION        PIC 9(08).
004200*        HORA DE CREACION DEL ARCHIVO HHMM
004300     05  T0-HORA-CREACION         PIC 9(04).
004400     05  T0-INDICADOR-FORMATO     PIC X(02).
004500*        Y/N - EXISTE LIMITE GLOBAL
004600     05  T0-LIMITE-GLOBAL         PIC X(01).
004700*        G=BRUTO  N=NETO
004800     05  T0-BRUTO-NETO            PIC X(01).
004900     05  FILLER                   PIC X(93).
005000*
005100*    TIPO "T " - CONVERSION DE MONEDA (CURRENCY CONVERSION)
005200*
005300 01  PA2-REG-TIPO-T REDEFINES PA2-REGISTRO-ENTRADA.
005400     05  TC-REG-ID                PIC X(02).
005500     05  TC-ISO-ORIGEN            PIC X(03).
005600     05  TC-CODIGO-ORIGEN         PIC X(01).
005700     05  TC-ISO-DESTINO           PIC X(03).
005800     05  TC-CODIGO-DESTINO        PIC X(01).
005900*        TASA DE CONVERSION, ESCALA IMPLICITA 10 A LA -6
006000     05  TC-TASA-CONVERSION       PIC 9(04)V9(06).
006100     05  FILLER                   PIC X(112).
006200*
006300*    TIPO "1 " - ENCABEZADO DE BOLSA (EXCHANGE HEADER)
006400*
006500 01  PA2-REG-TIPO-1 REDEFINES PA2-REGISTRO-ENTRADA.
006600     05  T1-REG-ID                PIC X(02).
006700     05  T1-SIGLAS-BOLSA          PIC X(03).
006800     05  FILLER                   PIC X(02).
006900     05  T1-CODIGO-BOLSA          PIC X(02).
007000     05  FILLER                   PIC X(123).
007100*
007200*    TIPO "2 " - PRIMER COMMODITY COMBINADO (FIRST COMBINED
007300*                COMMODITY)
007400*
007500 01  PA2-REG-TIPO-2 REDEFINES PA2-REGISTRO-ENTRADA.
007600     05  T2-REG-ID                 PIC X(02).
007700     05  T2-SIGLAS-BOLSA           PIC X(03).
007800     05  FILLER                    PIC X(01).
007900*        CODIGO DE COMMODITY COMBINADO
008000     05  T2-CODIGO-COMMODITY       PIC X(06).
008100     05  FILLER                    PIC X(01).
008200*        MONEDA DE MARGEN - ISO Y CODIGO DE UN CARACTER
008300     05  T2-ISO-MONEDA-MARGEN      PIC X(03).
008400     05  T2-CODIGO-MONEDA-MARGEN   PIC X(01).
008500*        P=PRIMA  F=ESTILO FUTUROS
008600     05  T2-ESTILO-MARGEN-OPCION   PIC X(01).
008700*        Y/N - EXISTE LIMITE
008800     05  T2-LIMITE-OPCION          PIC X(01).
008900*        S=SPLIT  D=DELTA  M=SPLIT MODIFICADO (PUEDE VENIR BLANCO)
009000     05  T2-METODO-MARGEN-COMBIN   PIC X(01).
009100     05  FILLER                    PIC X(02).
009200*        GRUPO REPETITIVO DE HASTA 6 PARES COMMODITY/CONTRATO.
009300*        LOS ESPACIOS NO USADOS VIENEN EN BLANCO.
009400     05  T2-GRUPO-COMMODITY OCCURS 6 TIMES.
009500         07  T2-CODIGO-COMMODITY-N PIC X(10).
009600         07  T2-TIPO-CONTRATO-N    PIC X(03).
009700         07  FILLER                PIC X(03).
009800     05  FILLER                    PIC X(14).
009900*
010000*    TIPO "3 " - SEGUNDO COMMODITY COMBINADO (SECOND COMBINED
010100*                COMMODITY)
010200*
010300 01  PA2-REG-TIPO-3 REDEFINES PA2-REGISTRO-ENTRADA.
010400     05  T3-REG-ID                 PIC X(02).
010500     05  T3-CODIGO-COMMODITY       PIC X(06).
010600     05  T3-METODO-CARGO-SPREAD    PIC X(02).
010700*        HASTA 4 TRAMOS DE 14 POSICIONES: 2 NUM.TRAMO +
010800*        6 MES INICIO (AAAAMM) + 6 MES FIN (AAAAMM). UN TRAMO
010900*        SOLO ES VALIDO SI LAS 14 POSICIONES SON NUMERICAS.
011000     05  T3-TRAMO-SLOT OCCURS 4 TIMES                             SOL03066
011100                        PIC X(14).
011200     05  FILLER                    PIC X(02).
011300*        RAZONES INICIAL/MANTENIMIENTO, ESCALA IMPLICITA 10 A LA -3
011400     05  T3-INIC-MANT-MIEMBRO      PIC 9(01)V9(03).
011500     05  T3-INIC-MANT-COBERTURA    PIC 9(01)V9(03).
011600     05  T3-INIC-MANT-ESPECULADOR  PIC 9(01)V9(03).
011700     05  FILLER                    PIC X(52).
