000100******************************************************************
000200* FECHA       : 15/03/1991                                       *
000300* PROGRAMADOR : HUGO RENATO SANDOVAL PAZ (HRSP)                  *
000400* APLICACION  : RIESGO - MARGENES CAMARA DE COMPENSACION         *
000500* PROGRAMA    : RGPA2D01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL ARCHIVO PA2 DE PARAMETROS DE RIESGO       *
000800*             : PUBLICADO DIARIAMENTE POR LA CAMARA (CME SPAN),  *
000900*             : CLASIFICA CADA REGISTRO POR SU IDENTIFICADOR DE  *
001000*             : 2 POSICIONES, DECODIFICA LOS CAMPOS SEGUN EL     *
001100*             : LAYOUT CORRESPONDIENTE Y EMITE UN LISTADO CON LOS*
001200*             : VALORES DECODIFICADOS Y LOS TOTALES DE CONTROL.  *
001300* ARCHIVOS    : PA2ENT=ENTRADA (SECUENCIAL), PA2LST=SALIDA       *
001400* ACCION (ES) : UNICA - CORRIDA COMPLETA DEL ARCHIVO DIARIO      *
001500* PROGRAMA(S) : NO APLICA                                        *
001600* INSTALADO   : DD/MM/AAAA                                       *
001700* BPM/RATIONAL: 914402                                           *
001800* NOMBRE      : DECODIFICADOR DE PARAMETROS DE RIESGO PA2        *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.    RGPA2D01.
002200*   NOMBRE DE PROGRAMA FIJADO POR EL ESTANDAR BPM/RATIONAL DEL
002300*   AREA, VER BANNER SUPERIOR.
002400 AUTHOR.        HUGO RENATO SANDOVAL PAZ.
002500*   PROGRAMADOR ORIGINAL DEL AREA DE RIESGO.
002600 INSTALLATION.  CENTRO DE COMPUTO - DEPARTAMENTO DE RIESGO.
002700*   CORRIDA EN EL MAINFRAME CENTRAL DE LA INSTITUCION.
002800 DATE-WRITTEN.  15/03/1991.
002900*   FECHA DE ALTA DEL PROGRAMA EN PRODUCCION, SOL-91-014.
003000 DATE-COMPILED.
003100*   SE DEJA EN BLANCO; EL COMPILADOR DEL AREA LO COMPLETA AL
003200*   GENERAR EL LOAD MODULE.
003300 SECURITY.      USO INTERNO - CONFIDENCIAL.
003400*   MISMA CLASIFICACION DE SEGURIDAD QUE EL RESTO DE LOS
003500*   PROGRAMAS DEL AREA DE RIESGO.
003600******************************************************************
003700*                 H I S T O R I A L   D E   C A M B I O S        *
003800******************************************************************
003900*  15/03/1991 HRSP SOL-91-014  VERSION ORIGINAL. SOLO DECODIFICA *
004000*                              REGISTROS TIPO 0 Y T (ENCABEZADO  *
004100*                              DE COMPLEJO Y CONVERSION MONEDA). *
004200*  02/06/1991 HRSP SOL-91-038  CORRIGE TRUNCAMIENTO DE LA TASA   *
004300*                              DE CONVERSION EN EL LISTADO.      *
004400*  22/07/1993 HRSP SOL-93-027  AGREGA DECODIFICACION DE TIPOS 1, *
004500*                              2 Y 3 (BOLSA, COMMODITY COMBINADO *
004600*                              PRIMERO Y SEGUNDO).               *
004700*  30/11/1993 HRSP SOL-93-051  AGREGA CONTADORES POR TIPO DE     *
004800*                              REGISTRO AL TRAILER.              *
004900*  18/04/1995 RPAC SOL-95-019  ESTANDARIZA EL RECORTE DE CADENAS *
005000*                              (300-RECORTA-STRING) PARA TODOS   *
005100*                              LOS CAMPOS ALFANUMERICOS.         *
005200*  04/09/1996 RPAC SOL-96-044  AGREGA VALIDACION DE HORA CON     *
005300*                              REGLA DE RESPALDO A 00:00.        *
005400*  09/02/1999 CLOM SOL-98-211  REVISION Y2K. SE CONFIRMA QUE LAS *
005500*                              FECHAS AAAAMMDD DE 8 POSICIONES NO*
005600*                              REQUIEREN EXPANSION DE SIGLO; SE  *
005700*                              AGREGA VALIDACION EXPLICITA DE    *
005800*                              FECHA INVALIDA (320-VALIDA-FECHA).*
005900*  23/08/1999 CLOM SOL-99-127  PRUEBA DE REGRESION Y2K SOBRE EL  *
006000*                              CORTE DE FIN DE SIGLO. SIN AJUSTES*
006100*                              ADICIONALES AL PROGRAMA.          *
006200*  14/05/2003 FJTR SOL-03-066  AMPLIA TRAMOS DEL TIPO 3 A 4      *
006300*                              (ANTES 3), CONFORME AL NUEVO      *
006400*                              LAYOUT PUBLICADO POR LA CAMARA.   *
006500*  11/01/2005 FJTR SOL-05-009  CORRIGE ORDEN ALFABETICO DE LOS   *
006600*                              CAMPOS EN EL LISTADO DEL TIPO 2.  *
006700*  27/10/2008 SQAL SOL-08-073  AGREGA CONTEO DE REGISTROS NO     *
006800*                              RECONOCIDOS AL TRAILER.           *
006900*  19/06/2012 SQAL SOL-12-014  REVISION GENERAL, SIN CAMBIO      *
007000*                              FUNCIONAL. DOCUMENTACION.         *
007100*  03/11/2015 MRVQ SOL-15-088  REVISION DE AUDITORIA DE CALIDAD. *
007200*                              SE AMPLIAN LOS COMENTARIOS DE LA  *
007300*                              PROCEDURE DIVISION PARA FACILITAR *
007400*                              EL MANTENIMIENTO FUTURO. SE       *
007500*                              REORDENA EL RELOJ DE CORRIDA COMO *
007600*                              ITEMS 77 INDEPENDIENTES (ANTES    *
007700*                              AGRUPADOS BAJO WKS-TIEMPO-CORRIDA)*
007800*                              Y SE ELIMINA WKS-RAZON-EDITADA,   *
007900*                              CAMPO QUE QUEDO SIN USO DESDE LA  *
008000*                              SOL-91-038. SIN CAMBIO FUNCIONAL. *
008010*  17/02/2016 MRVQ SOL-15-095  CORRIGE EL FILE-IDENTIFIER DEL    *
008020*                              TIPO 0, QUE SE IMPRIMIA SIN PASAR *
008030*                              POR 300-RECORTA-STRING (QUEDABA UN*
008040*                              ESPACIO DE MAS CUANDO LA SEGUNDA  *
008050*                              POSICION VENIA EN BLANCO). TAMBIEN*
008060*                              SE QUITA DE SPECIAL-NAMES EL      *
008070*                              C01 IS TOP-OF-FORM Y DE LA        *
008080*                              CONFIGURATION SECTION EL          *
008090*                              SOURCE-COMPUTER/OBJECT-COMPUTER   *
008091*                              IBM-390, QUE NO CORRESPONDEN A    *
008092*                              COSTUMBRE ALGUNA DEL AREA Y NO SE *
008093*                              USABAN (ESTE LISTADO NO IMPRIME). *
008100******************************************************************
008200 ENVIRONMENT DIVISION.
008300*   NO HAY IMPRESORA ASOCIADA NI UPSI DE ESTE PROCESO; SOLO SE
008400*   DECLARA LA CLASE DE DIGITOS USADA EN TODAS LAS VALIDACIONES
008500*   NUMERICAS DEL PROGRAMA (FECHA, HORA Y TRAMOS DEL TIPO 3),
008600*   EN VEZ DE IS NUMERIC, COSTUMBRE DEL AREA DE RIESGO.
008700 CONFIGURATION SECTION.
009000 SPECIAL-NAMES.
009350*   PARA VALIDAR QUE LOS DATOS VENGAN CORRECTOS SE CREA UNA CLASE
009360*   PROPIA, EN VEZ DE EVALUAR CARACTER POR CARACTER (COSTUMBRE
009370*   DEL AREA, IGUAL QUE LA CLASE DPI DE LOS EJERCICIOS DE EDU).
009400     CLASS CLASE-DIGITOS  IS '0' THRU '9'.
009500*   CLASE USADA EN 320-, 330- Y 341- PARA VALIDAR NUMERICOS
009600*   SIN RECURRIR A NUMVAL NI A IS NUMERIC.
009700 INPUT-OUTPUT SECTION.
009800 FILE-CONTROL.
009900*   LOS DOS ARCHIVOS SON SECUENCIALES SIMPLES (LINE SEQUENTIAL),
010000*   SIN ACCESO INDEXADO; POR ESO BASTA UN FILE STATUS DE 2
010100*   POSICIONES PARA CADA UNO, SIN GRUPO FSE- ADICIONAL.
010200*        ARCHIVO DE ENTRADA PA2 - SECUENCIAL, 132 POSICIONES
010300     SELECT PA2ENT  ASSIGN   TO PA2ENT
010400*   NOMBRE LOGICO IGUAL AL NOMBRE DEL ARCHIVO, COSTUMBRE DEL
010500*   AREA PARA LOS ARCHIVOS SECUENCIALES SIMPLES.
010600            ORGANIZATION     IS LINE SEQUENTIAL
010700            FILE STATUS      IS FS-PA2ENT.
010800*        LISTADO DE SALIDA - SECUENCIAL
010900     SELECT PA2LST  ASSIGN   TO PA2LST
011000*   MISMO CRITERIO DE NOMBRE LOGICO QUE PA2ENT.
011100            ORGANIZATION     IS LINE SEQUENTIAL
011200            FILE STATUS      IS FS-PA2LST.
011300 DATA DIVISION.
011400 FILE SECTION.
011500******************************************************************
011600*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
011700******************************************************************
011800*   REGISTRO DE PARAMETROS DE RIESGO PA2 (5 LAYOUTS POR TIPO)
011900 FD  PA2ENT
012000*   EL LAYOUT DEL REGISTRO DE ENTRADA SE DEFINE EN PA2ENT1, CON
012100*   EL GRUPO BASE Y LOS CINCO REDEFINES, UNO POR TIPO DE
012200*   REGISTRO PUBLICADO POR LA CAMARA.
012300     RECORDING MODE IS F.
012400     COPY PA2ENT1.
012500*   LINEA DEL LISTADO DECODIFICADO
012600 FD  PA2LST
012700*   EL LISTADO ES EL UNICO ARCHIVO DE SALIDA DE ESTE PROGRAMA;
012800*   NO HAY ARCHIVO DE ERRORES NI DE RECHAZOS SEPARADO.
012900     RECORDING MODE IS F.
013000 01  PA2-REG-SALIDA.
013100*   UNICO GRUPO 01 DE LA FD PA2LST.
013200*   LINEA DE SALIDA GENERICA, ANCHO FIJO DE 500 POSICIONES;
013300*   TODAS LAS RUTINAS DE DETALLE, EL TRAILER Y LOS REGISTROS NO
013400*   RECONOCIDOS ESCRIBEN SOBRE ESTA MISMA LINEA VIA 270-.
013500     05  PA2-LIN-TEXTO            PIC X(498).
013600*   CUERPO DE LA LINEA; LOS PARES NOMBRE=VALOR SE ARMAN AQUI
013700*   VIA STRING EN CADA RUTINA DE DETALLE.
013800     05  FILLER                   PIC X(002).
013900*   FILLER DE CIERRE A 500 POSICIONES DE REGISTRO FISICO.
014000 WORKING-STORAGE SECTION.
014100******************************************************************
014200*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
014300******************************************************************
014400 01  WKS-FS-STATUS.
014500*   ESTOS DOS CAMPOS RECIBEN EL FILE STATUS DEVUELTO POR CADA
014600*   OPERACION DE OPEN/READ/WRITE/CLOSE. NO SE USA GRUPO FSE- NI
014700*   CAMPOS COMP-5 PORQUE AMBOS ARCHIVOS SON SECUENCIALES SIMPLES,
014800*   SIN ACCESO INDEXADO NI CALLS A FSE (VER MORAS1 PARA ESE CASO).
014900     02  FS-PA2ENT                PIC X(02) VALUE ZEROS.
015000*   FS-PA2ENT RECIBE EL STATUS DEL ARCHIVO DE ENTRADA.
015100     02  FS-PA2LST                PIC X(02) VALUE ZEROS.
015200*   EL TERCER FILLER DEJA EL GRUPO A UN ANCHO PAR, COSTUMBRE DEL
015300*   AREA PARA FACILITAR FUTURAS AMPLIACIONES DEL GRUPO.
015400     02  FILLER                   PIC X(01) VALUE SPACE.
015500*   FILLER DE RELLENO DEL GRUPO DE FILE STATUS.
015600 01  SW-CONTROLES.
015700*   UNICO SWITCH DEL PROGRAMA: FIN DE ARCHIVO DEL PA2 DE ENTRADA.
015800*   NO HAY CONTROL DE QUIEBRES NI ORDENAMIENTO, POR LO QUE NO SE
015900*   REQUIEREN MAS SWITCHES QUE ESTE.
016000     02  WS-FIN-ARCHIVO-PA2       PIC X(01) VALUE 'N'.
016100*   'N' MIENTRAS HAYA REGISTROS; SOLO 205- LO CAMBIA A 'S'.
016200         88  WKS-FIN-PA2                     VALUE 'S'.
016300     02  FILLER                   PIC X(01) VALUE SPACE.
016400******************************************************************
016500*                  CONTADORES DE CONTROL (TRAILER)               *
016600******************************************************************
016700 01  WKS-CONTADORES.                                              SOL93051
016800*   UN CONTADOR COMP POR CADA TIPO DE REGISTRO DEL PA2, MAS EL
016900*   CONTADOR DE REGISTROS NO RECONOCIDOS (SOL-08-073) Y EL TOTAL
017000*   GENERAL. SE IMPRIMEN TODOS EN 150-TRAILER AL FINAL DE LA
017100*   CORRIDA, SIN QUIEBRES DE CONTROL -- EL PA2 NO VIENE ORDENADO
017200*   POR TIPO DE REGISTRO.
017300     02  CN-TOTAL-TIPO-0          PIC S9(08) COMP VALUE ZERO.     SOL93051
017400*   UN COMP POR TIPO, SUMADOS EN SU RUTINA DE DECODIFICACION.
017500     02  CN-TOTAL-TIPO-T          PIC S9(08) COMP VALUE ZERO.
017600     02  CN-TOTAL-TIPO-1          PIC S9(08) COMP VALUE ZERO.
017700     02  CN-TOTAL-TIPO-2          PIC S9(08) COMP VALUE ZERO.
017800     02  CN-TOTAL-TIPO-3          PIC S9(08) COMP VALUE ZERO.
017900     02  CN-TOTAL-NO-RECONOCIDO   PIC S9(08) COMP VALUE ZERO.     SOL08073
018000     02  CN-TOTAL-GENERAL         PIC S9(08) COMP VALUE ZERO.
018100     02  FILLER                   PIC X(01) VALUE SPACE.
018200******************************************************************
018300*            SUBINDICES Y LONGITUDES DE TRABAJO                 *
018400******************************************************************
018500 01  WKS-INDICES.
018600*   SUBINDICES COMP DE TRABAJO PARA LOS OCCURS DEL TIPO 2
018700*   (COMMODITY/CONTRACT-TYPE, 6 ENTRADAS) Y DEL TIPO 3 (TRAMOS,
018800*   4 ENTRADAS), MAS EL PUNTERO DE RECORTE DE CADENAS.
018900     02  IX-COMMODITY             PIC S9(04) COMP VALUE ZERO.
019000*   SUBINDICE DEL OCCURS 6 DEL TIPO 2.
019100     02  IX-TRAMO                 PIC S9(04) COMP VALUE ZERO.
019200*   SUBINDICE DEL OCCURS 4 DE TRAMOS DEL TIPO 3.
019300     02  IX-RECORTA                PIC S9(04) COMP VALUE ZERO.
019400     02  WKS-COMMODITY-PTR         PIC S9(04) COMP VALUE ZERO.
019500*   PUNTERO INICIAL DEL STRING DEL GRUPO REPETITIVO DEL TIPO 2.
019600     02  WKS-TRAMOS-PTR            PIC S9(04) COMP VALUE ZERO.
019700*   PUNTERO INICIAL DEL STRING DE TRAMOS.
019800*   WKS-COMMODITY-PTR Y WKS-TRAMOS-PTR SE USAN COMO POINTER DE
019900*   LOS STRING QUE ARMAN LOS BUFFERS DE LOS TIPOS 2 Y 3.
020000     02  FILLER                    PIC X(01) VALUE SPACE.
020100******************************************************************
020200*      RELOJ DE CORRIDA (FECHA/HORA DEL SISTEMA AL INICIAR)       *
020300*      SE MANTIENEN COMO ITEMS 77 INDEPENDIENTES, AL ESTILO DE    *
020400*      LOS PROGRAMAS DE ADMINISTRACION DEL AREA (VER TIEMPO EN    *
020500*      JM47ADM), EN VEZ DE AGRUPARLOS BAJO UN 01. SOL-15-088.     *
020600******************************************************************
020700*01 WKS-TIEMPO-CORRIDA.
020800 77  WKS-TIEMPO               PIC S9(15) COMP-3 VALUE +0.       SOL15088
020900 77  WKS-FECHA-SISTEMA        PIC 9(08) VALUE ZEROS.
021000******************************************************************
021100*          AREA GENERICA PARA RECORTE DE CADENAS (300-)          *
021200******************************************************************
021300 01  WKS-AREA-RECORTE.
021400*   AREA GENERICA USADA POR 300-RECORTA-STRING. CUALQUIER CAMPO
021500*   ALFANUMERICO QUE DEBA PRESENTARSE SIN ESPACIOS FINALES SE
021600*   MUEVE AQUI ANTES DE LLAMAR LA RUTINA (SOL-95-019).
021700     02  WKS-RECORTE-ENTRADA       PIC X(80) VALUE SPACES.
021800*   CAMPO DE ENTRADA A 300-RECORTA-STRING.
021900     02  WKS-RECORTE-SALIDA        PIC X(80) VALUE SPACES.
022000*   CAMPO YA RECORTADO, LISTO PARA EL STRING DE DETALLE.
022100     02  WKS-RECORTE-LARGO         PIC S9(04) COMP VALUE ZERO.
022200*   LARGO EFECTIVO DESPUES DEL RECORTE, USADO AL REFERENCIAR
022300*   WKS-RECORTE-SALIDA EN LOS STRING DE DETALLE.
022350     02  WKS-ORGANISMO-EDIT        PIC X(06) VALUE SPACES.
022352     02  WKS-ORGANISMO-LARGO       PIC S9(04) COMP VALUE ZERO.
022360*   CLEARING-ORGANIZATION YA RECORTADO, CON SU PROPIO LARGO.
022370*   EL TIPO "0 " RECORTA DOS CAMPOS DEL MISMO REGISTRO (ORGANISMO
022380*   Y FILE-IDENTIFIER), Y COMO LOS DOS PASAN POR LA MISMA
022390*   WKS-RECORTE-SALIDA, EL PRIMERO SE GUARDA APARTE, JUNTO CON SU
022395*   LARGO, ANTES DE RECORTAR EL SEGUNDO (SOL-15-095).
022400     02  FILLER                    PIC X(01) VALUE SPACE.
022500******************************************************************
022600*          AREAS PARA FORMATEO DE VALORES ESCALADOS (310-)       *
022700******************************************************************
022800 01  WKS-AREA-ESCALADO.
022900*   CAMPOS EDITADOS PARA LOS VALORES ESCALADOS DEL PA2. LA TASA
023000*   DE CONVERSION VIENE CON 6 DECIMALES IMPLICITOS Y LAS RAZONES
023100*   INICIAL-A-MANTENIMIENTO CON 3 (SOL-91-038). EL PUNTO DECIMAL
023200*   LO COLOCA LA PROPIA PICTURE; NO HAY CONVERSION A BINARIO NI
023300*   REDONDEO, POR LO QUE NO SE PIERDE PRECISION.
023400     02  WKS-TASA-EDITADA          PIC 9999.999999.               SOL91038
023500*   TASA DE CONVERSION EDITADA DEL TIPO T.
023600     02  WKS-RAZON-MIEMBRO         PIC 9.999.
023700*   UNA RAZON POR CADA CLASE DE CLIENTE DEL TIPO 3: COBERTURA,
023800*   MIEMBRO Y ESPECULADOR, EN ESE ORDEN ALFABETICO EN INGLES
023900*   (HEDGER, MEMBER, SPECULATOR) AL MOMENTO DE ARMAR EL DETALLE.
024000     02  WKS-RAZON-COBERTURA       PIC 9.999.
024100     02  WKS-CONTADOR-EDIT         PIC ZZZZZZZ9.
024200*   CONTADOR EDITADO PARA LAS LINEAS DEL TRAILER.
024300     02  WKS-SUBINDICE-EDIT        PIC 9.
024400*   SUBINDICE EDITADO PARA LOS SUFIJOS -N DEL TIPO 2.
024500     02  WKS-RAZON-ESPECULADOR     PIC 9.999.
024600     02  FILLER                    PIC X(01) VALUE SPACE.
024700******************************************************************
024800*          AREAS PARA VALIDACION DE FECHA Y HORA (320-/330-)     *
024900******************************************************************
025000 01  WKS-AREA-FECHA-HORA.
025100*   AREA DE TRABAJO PARA LA VALIDACION DE FECHA (320-) Y DE HORA
025200*   (330-). SE REUTILIZA PARA LOS DOS PARES FECHA/HORA DEL TIPO 0
025300*   (NEGOCIO Y CREACION), MOVIENDO EL RESULTADO EDITADO A SU
025400*   CAMPO DEFINITIVO ANTES DE VALIDAR EL SIGUIENTE PAR.
025500     02  WKS-FECHA-VALIDA          PIC X(01) VALUE 'N'.           SOL98211
025600         88  WKS-ES-FECHA-VALIDA             VALUE 'S'.
025700*   FECHA INVALIDA (NO NUMERICA O FUERA DE RANGO) SE EDITA COMO
025800*   LA LITERAL 'INVALID' EN EL LISTADO, NUNCA SE ABORTA LA
025900*   CORRIDA POR ESTE MOTIVO (SOL-98-211).
026000     02  WKS-FECHA-EDITADA         PIC X(10) VALUE SPACES.
026100*   FECHA YA EDITADA COMO AAAA-MM-DD O 'INVALID'.
026200     02  WKS-ANIO-FECHA            PIC 9(04) VALUE ZEROS.
026300     02  WKS-MES-FECHA             PIC 9(02) VALUE ZEROS.
026400     02  WKS-DIA-FECHA             PIC 9(02) VALUE ZEROS.
026500     02  WKS-HORA-HH               PIC 9(02) VALUE ZEROS.
026600     02  WKS-HORA-MM               PIC 9(02) VALUE ZEROS.
026700     02  WKS-HORA-EDITADA          PIC X(05) VALUE SPACES.
026800*   HORA YA EDITADA COMO HH:MM.
026900     02  WKS-FECHA-NEGOCIO-EDIT    PIC X(10) VALUE SPACES.
027000     02  WKS-HORA-NEGOCIO-EDIT     PIC X(05) VALUE SPACES.
027100     02  WKS-FECHA-CREACION-EDIT   PIC X(10) VALUE SPACES.
027200     02  WKS-HORA-CREACION-EDIT    PIC X(05) VALUE SPACES.
027300     02  FILLER                    PIC X(01) VALUE SPACE.
027400******************************************************************
027500*          AREA PARA LA LISTA DE TRAMOS DEL TIPO 3 (340-)        *
027600******************************************************************
027700 01  WKS-AREA-TRAMOS.
027800*   WKS-TRAMOS-TEXTO ACUMULA LOS PARES (INICIAL,MANTENIMIENTO) DE
027900*   LOS TRAMOS VALIDOS DEL TIPO 3; WKS-COMMODITY-TEXTO ACUMULA LOS
028000*   PARES COMMODITY-CODE/CONTRACT-TYPE DEL TIPO 2 (SOL-05-009).
028100     02  WKS-TRAMOS-TEXTO          PIC X(90) VALUE SPACES.
028200*   BUFFER DE TRAMOS DEL TIPO 3, ARMADO EN 340-.
028300     02  WKS-COMMODITY-TEXTO       PIC X(320) VALUE SPACES.
028400*   BUFFER DEL GRUPO REPETITIVO DEL TIPO 2, ARMADO EN 255-.
028500     02  FILLER                    PIC X(01) VALUE SPACE.
028600******************************************************************
028700*                  LITERALES DE NOMBRE DE TIPO                   *
028800******************************************************************
028900 01  WKS-LITERALES-TIPO.
029000*   NOMBRE LARGO DE CADA TIPO DE REGISTRO, USADO SOLO EN EL
029100*   TRAILER DE 150- PARA ETIQUETAR EL CONTADOR RESPECTIVO.
029200     02  LIT-TIPO-0    PIC X(26) VALUE
029300*   ETIQUETA DEL CONTADOR DE TIPO 0 EN EL TRAILER.
029400         'EXCHANGE COMPLEX HEADER   '.
029500     02  LIT-TIPO-T    PIC X(26) VALUE
029600*   ETIQUETA DEL CONTADOR DE TIPO T EN EL TRAILER.
029700         'CURRENCY CONVERSION       '.
029800     02  LIT-TIPO-1    PIC X(26) VALUE
029900*   ETIQUETA DEL CONTADOR DE TIPO 1 EN EL TRAILER.
030000         'EXCHANGE HEADER           '.
030100     02  LIT-TIPO-2    PIC X(26) VALUE
030200*   ETIQUETA DEL CONTADOR DE TIPO 2 EN EL TRAILER.
030300         'FIRST COMBINED COMMODITY  '.
030400     02  LIT-TIPO-3    PIC X(26) VALUE
030500*   ETIQUETA DEL CONTADOR DE TIPO 3 EN EL TRAILER.
030600         'SECOND COMBINED COMMODITY '.
030700     02  FILLER        PIC X(01) VALUE SPACE.
030800*
030900 PROCEDURE DIVISION.
031000******************************************************************
031100*         CONSIDERACIONES GENERALES DE TODO EL PROGRAMA          *
031200******************************************************************
031300*   1) CADA LINEA DEL LISTADO ES UN REGISTRO DE DETALLE CON
031400*      PARES 'NOMBRE-DE-CAMPO=VALOR' EN ORDEN ALFABETICO DEL
031500*      NOMBRE EN INGLES, SEPARADOS POR UN ESPACIO.
031600*   2) TODOS LOS CAMPOS ALFANUMERICOS DE ANCHO FIJO SE RECORTAN
031700*      CON 300-RECORTA-STRING ANTES DE PRESENTARSE (SOL-95-019).
031800*   3) NO HAY QUIEBRES DE CONTROL EN NINGUNA PARTE DEL PROGRAMA:
031900*      EL PA2 SE PROCESA EN EL ORDEN EN QUE LLEGA Y LOS
032000*      CONTADORES SE IMPRIMEN AL FINAL, NO POR GRUPO.
032100*   4) ESTE PROGRAMA SOLO LEE Y DECODIFICA; NO ACTUALIZA NINGUN
032200*      ARCHIVO MAESTRO NI GENERA MOVIMIENTOS CONTABLES.
032300******************************************************************
032400*                 100 - CONTROL PRINCIPAL                        *
032500******************************************************************
032600 100-PRINCIPAL SECTION.
032700*   LA CORRIDA TIENE CUATRO PASOS, SIEMPRE EN ESTE ORDEN:
032800*     PASO 1 - ABRE PA2ENT (ENTRADA) Y PA2LST (LISTADO).
032900*     PASO 2 - LEE Y CLASIFICA CADA REGISTRO HASTA FIN DE ARCHIVO.
033000*     PASO 3 - IMPRIME LOS CONTADORES DE CONTROL EN EL LISTADO.
033100*     PASO 4 - CIERRA AMBOS ARCHIVOS Y TERMINA LA CORRIDA.
033200*   NO HAY PARAMETROS DE ENTRADA NI ACCIONES ALTERNATIVAS: ES UNA
033300*   UNICA CORRIDA COMPLETA DEL ARCHIVO PA2 DEL DIA.
033400     PERFORM 110-APERTURA-ARCHIVOS THRU 110-APERTURA-ARCHIVOS-E.
033500     PERFORM 200-PROCESA-REGISTROS THRU 200-PROCESA-REGISTROS-E.
033600     PERFORM 150-TRAILER           THRU 150-TRAILER-E.
033700     PERFORM 190-CIERRE-ARCHIVOS   THRU 190-CIERRE-ARCHIVOS-E.
033800     STOP RUN.
033900 100-PRINCIPAL-E. EXIT.
034000*   (FIN DE 100-PRINCIPAL.)
034100******************************************************************
034200*           110 - APERTURA DE ARCHIVOS DE ENTRADA Y SALIDA       *
034300******************************************************************
034400 110-APERTURA-ARCHIVOS SECTION.
034500*   SE DEJA CONSTANCIA EN CONSOLA DE LA FECHA/HORA DE CORRIDA
034600*   ANTES DE ABRIR LOS ARCHIVOS, PARA PODER UBICAR EL PROCESO EN
034700*   EL JOB LOG AUNQUE LA APERTURA FALLE MAS ADELANTE.
034800     ACCEPT WKS-FECHA-SISTEMA FROM DATE.
034900     ACCEPT WKS-TIEMPO FROM TIME.
035000     DISPLAY
035100     "RGPA2D01 - CORRIDA " WKS-FECHA-SISTEMA " / " WKS-TIEMPO
035200     UPON CONSOLE.
035300     OPEN INPUT  PA2ENT.
035400     OPEN OUTPUT PA2LST.
035500*   SI CUALQUIERA DE LOS DOS ARCHIVOS NO ABRE EN '00', SE EMITE
035600*   UN BANNER DE ERROR CON AMBOS FILE STATUS Y SE ABORTA LA
035700*   CORRIDA CON RETURN-CODE 91. NO TIENE SENTIDO SEGUIR SI NO SE
035800*   PUEDE LEER EL PA2 O ESCRIBIR EL LISTADO.
035900     IF FS-PA2ENT NOT = '00' OR FS-PA2LST NOT = '00'
036000        DISPLAY
036100        "================================================"
036200        UPON CONSOLE
036300        DISPLAY
036400        "   ERROR AL ABRIR LOS ARCHIVOS DEL PROCESO PA2   "
036500        UPON CONSOLE
036600        DISPLAY
036700        " FILE STATUS PA2ENT : (" FS-PA2ENT ")"
036800        UPON CONSOLE
036900        DISPLAY
037000        " FILE STATUS PA2LST : (" FS-PA2LST ")"
037100        UPON CONSOLE
037200        DISPLAY
037300        "================================================"
037400        UPON CONSOLE
037500        MOVE 91 TO RETURN-CODE
037600        STOP RUN
037700     END-IF.
037800 110-APERTURA-ARCHIVOS-E. EXIT.
037900******************************************************************
038000*       200 - CICLO DE LECTURA Y CLASIFICACION DE REGISTROS      *
038100******************************************************************
038200 200-PROCESA-REGISTROS SECTION.
038300*   LECTURA ANTICIPADA (READ-AHEAD): SE LEE UN PRIMER REGISTRO
038400*   ANTES DEL PERFORM UNTIL, Y LA PROPIA CLASIFICACION LEE EL
038500*   SIGUIENTE AL FINAL, PARA QUE LA CONDICION DE CORTE SEA
038600*   SIEMPRE 'WKS-FIN-PA2' SIN NECESIDAD DE EVALUAR DOS VECES.
038700     PERFORM 205-LEE-REGISTRO      THRU 205-LEE-REGISTRO-E.
038800     PERFORM 210-CLASIFICA-REGISTRO THRU 210-CLASIFICA-REGISTRO-E
038900         UNTIL WKS-FIN-PA2.
039000 200-PROCESA-REGISTROS-E. EXIT.
039100******************************************************************
039200*                  205 - LECTURA SECUENCIAL DEL PA2              *
039300******************************************************************
039400 205-LEE-REGISTRO SECTION.
039500*   UNICA RUTINA DE LECTURA DEL PROGRAMA. AL LLEGAR A FIN DE
039600*   ARCHIVO ENCIENDE EL SWITCH WKS-FIN-PA2 (88-LEVEL) EN VEZ DE
039700*   USAR GO TO, PARA QUE EL PERFORM UNTIL DE 200- CORTE EL CICLO.
039800     READ PA2ENT
039900         AT END SET WKS-FIN-PA2 TO TRUE
040000     END-READ.
040100 205-LEE-REGISTRO-E. EXIT.
040200******************************************************************
040300*     210 - CLASIFICA EL REGISTRO POR SU IDENTIFICADOR (COLS 1-2)*
040400******************************************************************
040500 210-CLASIFICA-REGISTRO SECTION.
040600*   EL IDENTIFICADOR DE 2 POSICIONES (COLS 1-2 DEL REGISTRO) SE
040700*   COMPARA COMPLETO, INCLUYENDO EL ESPACIO FINAL, PARA NO
040800*   CONFUNDIR POR EJEMPLO '1 ' CON UN FUTURO '10' QUE LA CAMARA
040900*   PUDIERA AGREGAR. LOS CINCO TIPOS CONOCIDOS VAN A SU PROPIA
041000*   RUTINA DE DECODIFICACION; CUALQUIER OTRO VALOR CAE EN WHEN
041100*   OTHER Y SE CUENTA COMO NO RECONOCIDO (SOL-08-073), SIN
041200*   DETENER LA CORRIDA.
041300     ADD 1 TO CN-TOTAL-GENERAL.
041400*   SE SUMA UNA SOLA VEZ POR REGISTRO LEIDO, ANTES DE SABER SI
041500*   ES RECONOCIDO O NO, PARA QUE CUADRE SIEMPRE CONTRA EL TOTAL
041600*   DE REGISTROS DEL ARCHIVO.
041700     EVALUATE PA2-REG-ID
041800         WHEN '0 '
041900             PERFORM 220-DECOD-TIPO-0 THRU 220-DECOD-TIPO-0-E
042000         WHEN 'T '
042100             PERFORM 230-DECOD-TIPO-T THRU 230-DECOD-TIPO-T-E
042200         WHEN '1 '
042300             PERFORM 240-DECOD-TIPO-1 THRU 240-DECOD-TIPO-1-E
042400         WHEN '2 '
042500             PERFORM 250-DECOD-TIPO-2 THRU 250-DECOD-TIPO-2-E
042600         WHEN '3 '
042700             PERFORM 260-DECOD-TIPO-3 THRU 260-DECOD-TIPO-3-E
042800         WHEN OTHER
042900             PERFORM 280-REGISTRO-NO-RECONOCIDO
043000                 THRU 280-REGISTRO-NO-RECONOCIDO-E
043100     END-EVALUATE.
043200     PERFORM 205-LEE-REGISTRO THRU 205-LEE-REGISTRO-E.
043300 210-CLASIFICA-REGISTRO-E. EXIT.
043400******************************************************************
043500*   220 - DECODIFICA TIPO "0 " ENCABEZADO DE COMPLEJO DE BOLSA   *
043600******************************************************************
043700 220-DECOD-TIPO-0 SECTION.
043800*   ENCABEZADO DE COMPLEJO (EXCHANGE COMPLEX HEADER). TRAE DOS
043900*   PARES FECHA/HORA (NEGOCIO Y CREACION DEL ARCHIVO) Y EL CODIGO
044000*   DE ORGANISMO DE COMPENSACION, QUE SE RECORTA COMO CUALQUIER
044100*   OTRO CAMPO ALFANUMERICO (SOL-95-019).
044200     ADD 1 TO CN-TOTAL-TIPO-0.
044300*   EL CONTADOR SE SUMA ANTES DE DECODIFICAR, ASI QUEDA
044400*   CONTABILIZADO AUNQUE ALGUN CAMPO VENGA EN BLANCO.
044500     MOVE T0-ORGANISMO-COMPENSA TO WKS-RECORTE-ENTRADA(1:6).
044600*   CODIGO DE ORGANISMO DE COMPENSACION, 6 POSICIONES.
044700     MOVE 6 TO WKS-RECORTE-LARGO.
044800     PERFORM 300-RECORTA-STRING THRU 300-RECORTA-STRING-E.
044810     MOVE WKS-RECORTE-SALIDA(1:WKS-RECORTE-LARGO)
044812         TO WKS-ORGANISMO-EDIT.
044814     MOVE WKS-RECORTE-LARGO TO WKS-ORGANISMO-LARGO.
044830*   SE GUARDA EL RESULTADO Y SU LARGO ANTES DE RECORTAR
044840*   FILE-IDENTIFIER MAS ABAJO, QUE REUTILIZA LA MISMA
044850*   WKS-RECORTE-SALIDA (SOL-15-095).
044900*   PRIMER PAR: FECHA Y HORA DE NEGOCIO. SE DESARMA LA FECHA
045000*   AAAAMMDD EN SUS TRES COMPONENTES ANTES DE VALIDARLA.
045100     MOVE T0-FECHA-NEGOCIO(1:4) TO WKS-ANIO-FECHA.
045200*   FECHA DE NEGOCIO (BUSINESS-DATE) EN FORMATO AAAAMMDD.
045300     MOVE T0-FECHA-NEGOCIO(5:2) TO WKS-MES-FECHA.
045400     MOVE T0-FECHA-NEGOCIO(7:2) TO WKS-DIA-FECHA.
045500     PERFORM 320-VALIDA-FECHA THRU 320-VALIDA-FECHA-E.
045600     MOVE WKS-FECHA-EDITADA TO WKS-FECHA-NEGOCIO-EDIT.
045700*   LA HORA HHMM SE DESARMA EN HH Y MM PARA SU VALIDACION.
045800     MOVE T0-HORA-NEGOCIO(1:2) TO WKS-HORA-HH.
045900*   HORA DE NEGOCIO (BUSINESS-TIME) EN FORMATO HHMM.
046000     MOVE T0-HORA-NEGOCIO(3:2) TO WKS-HORA-MM.
046100     PERFORM 330-VALIDA-HORA THRU 330-VALIDA-HORA-E.
046200     MOVE WKS-HORA-EDITADA TO WKS-HORA-NEGOCIO-EDIT.
046300*   SEGUNDO PAR: FECHA Y HORA DE CREACION DEL ARCHIVO. MISMA
046400*   MECANICA QUE EL PAR DE NEGOCIO DE ARRIBA.
046500     MOVE T0-FECHA-CREACION(1:4) TO WKS-ANIO-FECHA.
046600*   FECHA DE CREACION DEL ARCHIVO (FILE-CREATION-DATE), TAMBIEN
046700*   AAAAMMDD.
046800     MOVE T0-FECHA-CREACION(5:2) TO WKS-MES-FECHA.
046900     MOVE T0-FECHA-CREACION(7:2) TO WKS-DIA-FECHA.
047000     PERFORM 320-VALIDA-FECHA THRU 320-VALIDA-FECHA-E.
047100     MOVE WKS-FECHA-EDITADA TO WKS-FECHA-CREACION-EDIT.
047200     MOVE T0-HORA-CREACION(1:2) TO WKS-HORA-HH.
047300*   HORA DE CREACION DEL ARCHIVO (FILE-CREATION-TIME), TAMBIEN
047400*   HHMM.
047500     MOVE T0-HORA-CREACION(3:2) TO WKS-HORA-MM.
047600     PERFORM 330-VALIDA-HORA THRU 330-VALIDA-HORA-E.
047700     MOVE WKS-HORA-EDITADA TO WKS-HORA-CREACION-EDIT.
047800*   EL DETALLE SE ARMA EN ORDEN ALFABETICO ESTRICTO DE LOS
047900*   NOMBRES DE CAMPO EN INGLES: BUSINESS-DATE, BUSINESS-TIME,
048000*   CLEARING-ORGANIZATION, FILE-CREATION-DATE/TIME, FILE-
048100*   IDENTIFIER, FORMAT-INDICATOR, GROSS-NET, OVERALL-LIMIT-
048200*   OPTION Y SETTLEMENT-OR-INTRADAY, EN ESE ORDEN.
048210     MOVE T0-ID-ARCHIVO TO WKS-RECORTE-ENTRADA(1:2).
048220*   FILE-IDENTIFIER, 2 POSICIONES; SI LA SEGUNDA VIENE EN BLANCO
048230*   SE RECORTA IGUAL QUE CLEARING-ORGANIZATION (SOL-15-095).
048240     MOVE 2 TO WKS-RECORTE-LARGO.
048250     PERFORM 300-RECORTA-STRING THRU 300-RECORTA-STRING-E.
048300     MOVE SPACES TO PA2-LIN-TEXTO.
048400*   SE LIMPIA LA LINEA ANTES DE CADA STRING PARA NO ARRASTRAR
048500*   TEXTO DEL REGISTRO ANTERIOR EN LAS POSICIONES NO OCUPADAS.
048600     STRING
048700         'EXCHANGE COMPLEX HEADER'               DELIMITED SIZE
048800*       NOMBRE DEL TIPO DE REGISTRO, SIEMPRE PRIMERO EN LA
048900*       LINEA, SIN SIGNO '=' POR NO SER UN PAR NOMBRE-VALOR.
049000         ' business-date='                        DELIMITED SIZE
049100         WKS-FECHA-NEGOCIO-EDIT                    DELIMITED SIZE
049200         ' business-time='                        DELIMITED SIZE
049300         WKS-HORA-NEGOCIO-EDIT                     DELIMITED SIZE
049400         ' clearing-organization='                DELIMITED SIZE
049500         WKS-ORGANISMO-EDIT(1:WKS-ORGANISMO-LARGO) DELIMITED SIZE
049600         ' file-creation-date='                   DELIMITED SIZE
049700         WKS-FECHA-CREACION-EDIT                   DELIMITED SIZE
049800         ' file-creation-time='                   DELIMITED SIZE
049900         WKS-HORA-CREACION-EDIT                    DELIMITED SIZE
050000         ' file-identifier='                      DELIMITED SIZE
050100         WKS-RECORTE-SALIDA(1:WKS-RECORTE-LARGO)   DELIMITED SIZE
050200         ' format-indicator='                     DELIMITED SIZE
050300         T0-INDICADOR-FORMATO                      DELIMITED SIZE
050400         ' gross-net='                             DELIMITED SIZE
050500         T0-BRUTO-NETO                             DELIMITED SIZE
050600         ' overall-limit-option='                 DELIMITED SIZE
050700         T0-LIMITE-GLOBAL                          DELIMITED SIZE
050800         ' settlement-or-intraday='                DELIMITED SIZE
050900         T0-LIQUIDACION-INTRADIA                   DELIMITED SIZE
051000         INTO PA2-LIN-TEXTO
051100     END-STRING.
051200     PERFORM 270-ESCRIBE-DETALLE THRU 270-ESCRIBE-DETALLE-E.
051300 220-DECOD-TIPO-0-E. EXIT.
051400*   (FIN DE 220-DECOD-TIPO-0.)
051500******************************************************************
051600*       230 - DECODIFICA TIPO "T " CONVERSION DE MONEDA          *
051700******************************************************************
051800 230-DECOD-TIPO-T SECTION.
051900*   CONVERSION DE MONEDA. EL UNICO CAMPO NUMERICO ES LA TASA,
052000*   QUE VIENE CON 6 DECIMALES IMPLICITOS; SE EDITA CON LA
052100*   PICTURE 9999.999999 DE WKS-AREA-ESCALADO (SOL-91-038), SIN
052200*   CONVERSION A BINARIO NI REDONDEO. ES EL LAYOUT MAS SIMPLE
052300*   DE LOS CINCO, SIN FECHAS NI CADENAS QUE RECORTAR.
052400     ADD 1 TO CN-TOTAL-TIPO-T.
052500*   IGUAL CRITERIO QUE EN 220-: SE CUENTA ANTES DE DECODIFICAR.
052600     MOVE SPACES TO PA2-LIN-TEXTO.
052700     MOVE TC-TASA-CONVERSION TO WKS-TASA-EDITADA.                 SOL91038
052800*   LA TASA TRAE 6 DECIMALES IMPLICITOS; SE EDITA CON LA
052900*   PICTURE 9999.999999 (SOL-91-038).
053000     STRING
053100         'CURRENCY CONVERSION'                    DELIMITED SIZE
053200         ' from-code='                             DELIMITED SIZE
053300         TC-CODIGO-ORIGEN                          DELIMITED SIZE
053400         ' from-iso='                               DELIMITED SIZE
053500         TC-ISO-ORIGEN                             DELIMITED SIZE
053600         ' rate='                                   DELIMITED SIZE
053700         WKS-TASA-EDITADA                          DELIMITED SIZE
053800         ' to-code='                                DELIMITED SIZE
053900         TC-CODIGO-DESTINO                         DELIMITED SIZE
054000         ' to-iso='                                 DELIMITED SIZE
054100         TC-ISO-DESTINO                            DELIMITED SIZE
054200         INTO PA2-LIN-TEXTO
054300     END-STRING.
054400     PERFORM 270-ESCRIBE-DETALLE THRU 270-ESCRIBE-DETALLE-E.
054500 230-DECOD-TIPO-T-E. EXIT.
054600*   (FIN DE 230-DECOD-TIPO-T.)
054700******************************************************************
054800*          240 - DECODIFICA TIPO "1 " ENCABEZADO DE BOLSA        *
054900******************************************************************
055000 240-DECOD-TIPO-1 SECTION.                                        SOL93027
055100*   ENCABEZADO DE BOLSA (EXCHANGE HEADER). LA SIGLA DE 3
055200*   POSICIONES SE RECORTA COMO CUALQUIER OTRO ALFANUMERICO
055300*   (SOL-95-019) ANTES DE ARMAR EL DETALLE.
055400     ADD 1 TO CN-TOTAL-TIPO-1.
055500*   IGUAL CRITERIO QUE EN 220-/230-.
055600     MOVE SPACES TO PA2-LIN-TEXTO.
055700     MOVE T1-SIGLAS-BOLSA TO WKS-RECORTE-ENTRADA(1:3).
055800*   SIGLA DE LA BOLSA, 3 POSICIONES, SE RECORTA IGUAL QUE
055900*   CUALQUIER OTRO CAMPO ALFANUMERICO DEL PA2.
056000     MOVE 3 TO WKS-RECORTE-LARGO.
056100     PERFORM 300-RECORTA-STRING THRU 300-RECORTA-STRING-E.
056200     STRING
056300         'EXCHANGE HEADER'                        DELIMITED SIZE
056400         ' acronym='                                DELIMITED SIZE
056500         WKS-RECORTE-SALIDA(1:WKS-RECORTE-LARGO)   DELIMITED SIZE
056600         ' code='                                   DELIMITED SIZE
056700         T1-CODIGO-BOLSA                           DELIMITED SIZE
056800         INTO PA2-LIN-TEXTO
056900     END-STRING.
057000     PERFORM 270-ESCRIBE-DETALLE THRU 270-ESCRIBE-DETALLE-E.
057100 240-DECOD-TIPO-1-E. EXIT.
057200*   (FIN DE 240-DECOD-TIPO-1.)
057300******************************************************************
057400*   250 - DECODIFICA TIPO "2 " PRIMER COMMODITY COMBINADO        *
057500******************************************************************
057600 250-DECOD-TIPO-2 SECTION.                                        SOL93027
057700*   PRIMER COMMODITY COMBINADO. ADEMAS DE LOS CAMPOS SIMPLES,
057800*   TRAE UN GRUPO REPETITIVO DE 6 PARES COMMODITY-CODE/
057900*   CONTRACT-TYPE QUE SE ARMAN POR SEPARADO EN 255- PARA
058000*   RESPETAR EL ORDEN ALFABETICO DE LOS NOMBRES DE CAMPO
058100*   (TODOS LOS COMMODITY-CODE-N ANTES DE CUALQUIER CONTRACT-
058200*   TYPE-N, SOL-05-009).
058300     ADD 1 TO CN-TOTAL-TIPO-2.
058400*   IGUAL CRITERIO QUE EN 220-/230-/240-.
058500     MOVE T2-SIGLAS-BOLSA TO WKS-RECORTE-ENTRADA(1:3).
058600*   MISMA SIGLA DE BOLSA QUE EN EL TIPO 1, AHORA DENTRO DEL
058700*   CONTEXTO DEL PRIMER COMMODITY COMBINADO.
058800     MOVE 3 TO WKS-RECORTE-LARGO.
058900     PERFORM 300-RECORTA-STRING THRU 300-RECORTA-STRING-E.
059000     PERFORM 255-ESCRIBE-GRUPO-COMMODITY
059100         THRU 255-ESCRIBE-GRUPO-COMMODITY-E.
059200     MOVE SPACES TO PA2-LIN-TEXTO.
059300     STRING
059400         'FIRST COMBINED COMMODITY'                DELIMITED SIZE
059500         ' code='                                    DELIMITED SIZE
059600         T2-CODIGO-COMMODITY                        DELIMITED SIZE
059700         ' combination-margin-method='              DELIMITED SIZE
059800         T2-METODO-MARGEN-COMBIN                    DELIMITED SIZE
059900         WKS-COMMODITY-TEXTO                        DELIMITED SIZE
060000         ' exchange-acronym='                       DELIMITED SIZE
060100         WKS-RECORTE-SALIDA(1:WKS-RECORTE-LARGO)    DELIMITED SIZE
060200         ' limit-option-value='                     DELIMITED SIZE
060300         T2-LIMITE-OPCION                            DELIMITED SIZE
060400         ' option-margin-style='                    DELIMITED SIZE
060500         T2-ESTILO-MARGEN-OPCION                     DELIMITED SIZE
060600         ' performance-bond-currency-code='         DELIMITED SIZE
060700         T2-CODIGO-MONEDA-MARGEN                     DELIMITED SIZE
060800         ' performance-bond-currency-iso='          DELIMITED SIZE
060900         T2-ISO-MONEDA-MARGEN                        DELIMITED SIZE
061000         INTO PA2-LIN-TEXTO
061100     END-STRING.
061200     PERFORM 270-ESCRIBE-DETALLE THRU 270-ESCRIBE-DETALLE-E.
061300 250-DECOD-TIPO-2-E. EXIT.
061400*   (FIN DE 250-DECOD-TIPO-2.)
061500******************************************************************
061600*   255 - ARMA, EN ORDEN ALFABETICO, LOS CAMPOS COMMODITY-CODE-N *
061700*         SEGUIDOS DE LOS CAMPOS CONTRACT-TYPE-N DEL TIPO 2      *
061800******************************************************************
061900 255-ESCRIBE-GRUPO-COMMODITY SECTION.                             SOL05009
062000*   SE RECORRE EL OCCURS 6 DOS VECES: UNA PARA ACUMULAR LOS
062100*   SEIS COMMODITY-CODE-N Y OTRA PARA LOS SEIS CONTRACT-TYPE-N,
062200*   EN VEZ DE UN UNICO PASO QUE LOS INTERCALARIA. ESO ES LO QUE
062300*   EXIGE EL ORDEN ALFABETICO DEL LISTADO (SOL-05-009): SI SE
062400*   ARMARAN JUNTOS, 'COMMODITY-CODE-1 CONTRACT-TYPE-1
062500*   COMMODITY-CODE-2 ...' NO QUEDARIA ALFABETICO.
062600     MOVE SPACES TO WKS-COMMODITY-TEXTO.
062700     MOVE 1 TO WKS-COMMODITY-PTR.
062800*   PUNTERO REINICIADO A 1 ANTES DE ARMAR EL GRUPO DEL TIPO 2.
062900     PERFORM 256-ARMA-COMMODITY-CODE THRU 256-ARMA-COMMODITY-CODE-E
063000         VARYING IX-COMMODITY FROM 1 BY 1
063100         UNTIL IX-COMMODITY > 6.
063200     PERFORM 257-ARMA-CONTRACT-TYPE THRU 257-ARMA-CONTRACT-TYPE-E
063300         VARYING IX-COMMODITY FROM 1 BY 1
063400         UNTIL IX-COMMODITY > 6.
063500 255-ESCRIBE-GRUPO-COMMODITY-E. EXIT.
063600******************************************************************
063700*   256 - ACUMULA UN PAR COMMODITY-CODE-N EN EL BUFFER DEL TIPO 2 *
063800******************************************************************
063900 256-ARMA-COMMODITY-CODE SECTION.                                 SOL05009
064000*   UN PAR 'COMMODITY-CODE-N=VALOR' POR CADA VUELTA DEL VARYING
064100*   DE 255-. USA WITH POINTER PARA SEGUIR ACUMULANDO DESDE
064200*   DONDE QUEDO LA VUELTA ANTERIOR.
064300     MOVE IX-COMMODITY TO WKS-SUBINDICE-EDIT.
064400*   EL SUBINDICE DEL OCCURS SE EDITA A UN DIGITO PARA FORMAR EL
064500*   SUFIJO '-N' DEL NOMBRE DE CAMPO (1 A 6).
064600     STRING
064700         ' commodity-code-'                     DELIMITED SIZE
064800         WKS-SUBINDICE-EDIT                     DELIMITED SIZE
064900         '='                                    DELIMITED SIZE
065000         T2-CODIGO-COMMODITY-N(IX-COMMODITY)    DELIMITED SIZE
065100         INTO WKS-COMMODITY-TEXTO
065200         WITH POINTER WKS-COMMODITY-PTR
065300     END-STRING.
065400 256-ARMA-COMMODITY-CODE-E. EXIT.
065500******************************************************************
065600*   257 - ACUMULA UN PAR CONTRACT-TYPE-N EN EL BUFFER DEL TIPO 2  *
065700******************************************************************
065800 257-ARMA-CONTRACT-TYPE SECTION.                                  SOL05009
065900*   MISMA MECANICA QUE 256-, PERO PARA 'CONTRACT-TYPE-N=VALOR'.
066000*   SE EJECUTA DESPUES DE HABER ARMADO LOS SEIS COMMODITY-CODE-N.
066100     MOVE IX-COMMODITY TO WKS-SUBINDICE-EDIT.
066200*   MISMO SUBINDICE QUE EN 256-, REUTILIZADO PARA EL SUFIJO DE
066300*   CONTRACT-TYPE-N.
066400     STRING
066500         ' contract-type-'                      DELIMITED SIZE
066600         WKS-SUBINDICE-EDIT                     DELIMITED SIZE
066700         '='                                    DELIMITED SIZE
066800         T2-TIPO-CONTRATO-N(IX-COMMODITY)       DELIMITED SIZE
066900         INTO WKS-COMMODITY-TEXTO
067000         WITH POINTER WKS-COMMODITY-PTR
067100     END-STRING.
067200 257-ARMA-CONTRACT-TYPE-E. EXIT.
067300******************************************************************
067400*  260 - DECODIFICA TIPO "3 " SEGUNDO COMMODITY COMBINADO        *
067500******************************************************************
067600 260-DECOD-TIPO-3 SECTION.                                        SOL93027
067700*   SEGUNDO COMMODITY COMBINADO. TRAE LAS TRES RAZONES INICIAL-
067800*   A-MANTENIMIENTO (COBERTURA, MIEMBRO, ESPECULADOR) Y HASTA
067900*   CUATRO TRAMOS DE MARGEN (SOL-03-066, ANTES ERAN SOLO TRES).
068000*   LOS TRAMOS SE EXTRAEN POR SEPARADO EN 340- ANTES DE ARMAR
068100*   ESTE DETALLE, PORQUE PUEDEN VENIR EN BLANCO Y DEBEN OMITIRSE
068200*   DEL LISTADO EN ESE CASO.
068300     ADD 1 TO CN-TOTAL-TIPO-3.
068400*   IGUAL CRITERIO QUE EN LAS DEMAS RUTINAS DE DECODIFICACION.
068500     PERFORM 340-EXTRAE-TRAMOS THRU 340-EXTRAE-TRAMOS-E.
068600*   SE EXTRAEN LOS TRAMOS ANTES DE ARMAR EL DETALLE PORQUE EL
068700*   TEXTO RESULTANTE SE INSERTA DIRECTAMENTE EN EL STRING DE
068800*   MAS ABAJO.
068900     MOVE T3-INIC-MANT-COBERTURA   TO WKS-RAZON-COBERTURA.
069000*   RAZON INICIAL-A-MANTENIMIENTO PARA OPERACIONES DE COBERTURA
069100*   (HEDGER).
069200     MOVE T3-INIC-MANT-MIEMBRO     TO WKS-RAZON-MIEMBRO.
069300*   RAZON INICIAL-A-MANTENIMIENTO PARA MIEMBROS (MEMBER).
069400     MOVE T3-INIC-MANT-ESPECULADOR TO WKS-RAZON-ESPECULADOR.
069500*   RAZON INICIAL-A-MANTENIMIENTO PARA ESPECULADORES
069600*   (SPECULATOR).
069700*   LAS TRES RAZONES SE EDITAN CON LA MISMA PICTURE 9.999 (3
069800*   DECIMALES IMPLICITOS) Y SE PRESENTAN EN ORDEN ALFABETICO
069900*   INGLES: HEDGER, MEMBER, SPECULATOR.
070000     MOVE SPACES TO PA2-LIN-TEXTO.
070100     STRING
070200         'SECOND COMBINED COMMODITY'                DELIMITED SIZE
070300         ' code='                                     DELIMITED SIZE
070400         T3-CODIGO-COMMODITY                         DELIMITED SIZE
070500         ' init-to-maint-hedger='                    DELIMITED SIZE
070600         WKS-RAZON-COBERTURA                         DELIMITED SIZE
070700         ' init-to-maint-member='                    DELIMITED SIZE
070800         WKS-RAZON-MIEMBRO                           DELIMITED SIZE
070900         ' init-to-maint-speculator='                DELIMITED SIZE
071000         WKS-RAZON-ESPECULADOR                       DELIMITED SIZE
071100         ' spread-charge-method='                    DELIMITED SIZE
071200         T3-METODO-CARGO-SPREAD                      DELIMITED SIZE
071300         ' tiers='                                     DELIMITED SIZE
071400         WKS-TRAMOS-TEXTO                            DELIMITED SIZE
071500         INTO PA2-LIN-TEXTO
071600     END-STRING.
071700     PERFORM 270-ESCRIBE-DETALLE THRU 270-ESCRIBE-DETALLE-E.
071800 260-DECOD-TIPO-3-E. EXIT.
071900*   (FIN DE 260-DECOD-TIPO-3.)
072000******************************************************************
072100*           270 - ESCRIBE LA LINEA DE DETALLE EN EL LISTADO      *
072200******************************************************************
072300 270-ESCRIBE-DETALLE SECTION.
072400*   RUTINA UNICA DE ESCRITURA DEL LISTADO. TODAS LAS RUTINAS DE
072500*   DECODIFICACION, EL TRAILER Y LA RUTINA DE REGISTRO NO
072600*   RECONOCIDO PASAN POR AQUI, PARA CENTRALIZAR EL MANEJO DE
072700*   ERROR DE ESCRITURA EN UN SOLO LUGAR.
072800     WRITE PA2-REG-SALIDA.
072900*   UNICO WRITE DEL PROGRAMA. SI FALLA, EL IF SIGUIENTE ABORTA
073000*   LA CORRIDA DESPUES DE CERRAR LOS ARCHIVOS.
073100     IF FS-PA2LST NOT = '00'
073200        DISPLAY
073300        "======================================================="
073400        UPON CONSOLE
073500        DISPLAY
073600        " ERROR AL ESCRIBIR EL LISTADO PA2, FILE STATUS: ("
073700        FS-PA2LST ")"
073800        UPON CONSOLE
073900        DISPLAY
074000        "======================================================="
074100        UPON CONSOLE
074200        MOVE 91 TO RETURN-CODE
074300        PERFORM 190-CIERRE-ARCHIVOS THRU 190-CIERRE-ARCHIVOS-E
074400*   SI EL LISTADO NO ESCRIBE EN '00', SE CIERRA LO QUE YA ESTE
074500*   ABIERTO Y SE ABORTA CON RETURN-CODE 91. NO TIENE SENTIDO
074600*   SEGUIR PROCESANDO SI EL LISTADO DE SALIDA FALLA.
074700        STOP RUN
074800     END-IF.
074900 270-ESCRIBE-DETALLE-E. EXIT.
075000******************************************************************
075100*    280 - REGISTRO CON IDENTIFICADOR NO RECONOCIDO (COLS 1-2)   *
075200******************************************************************
075300 280-REGISTRO-NO-RECONOCIDO SECTION.                              SOL08073
075400*   CUALQUIER IDENTIFICADOR QUE NO SEA '0 ', 'T ', '1 ', '2 ' O
075500*   '3 ' CAE AQUI. SE DEJA CONSTANCIA EN EL LISTADO Y SE SUMA AL
075600*   CONTADOR DE NO RECONOCIDOS (SOL-08-073), PERO NO SE ABORTA
075700*   LA CORRIDA: LA CAMARA PUEDE AGREGAR TIPOS NUEVOS SIN AVISO.
075800     ADD 1 TO CN-TOTAL-NO-RECONOCIDO.
075900*   CONTADOR AGREGADO EN SOL-08-073 PARA DETECTAR TIPOS DE
076000*   REGISTRO NUEVOS QUE LA CAMARA AGREGUE SIN AVISO PREVIO.
076100     MOVE SPACES TO PA2-LIN-TEXTO.
076200     STRING
076300         'UNRECOGNIZED RECORD ID='                    DELIMITED SIZE
076400*       SE IMPRIME EL IDENTIFICADOR COMPLETO DE 2 POSICIONES
076500*       TAL COMO VINO EN EL REGISTRO, SIN RECORTAR.
076600         PA2-REG-ID                                   DELIMITED SIZE
076700         INTO PA2-LIN-TEXTO
076800     END-STRING.
076900     PERFORM 270-ESCRIBE-DETALLE THRU 270-ESCRIBE-DETALLE-E.
077000 280-REGISTRO-NO-RECONOCIDO-E. EXIT.
077100******************************************************************
077200*   300 - RECORTA ESPACIOS FINALES DE UNA CADENA ALFANUMERICA    *
077300*         (REGLA GENERICA PARA CAMPOS STRING). CONSERVA LOS      *
077400*         ESPACIOS INICIALES, SOLO QUITA LOS FINALES.            *
077500******************************************************************
077600 300-RECORTA-STRING SECTION.                                      SOL95019
077700*   RUTINA GENERICA DE RECORTE, USADA POR TODAS LAS RUTINAS DE
077800*   DECODIFICACION QUE TRAEN UN CAMPO ALFANUMERICO DE ANCHO FIJO
077900*   (SOL-95-019). CONSERVA LOS ESPACIOS INICIALES Y SOLO QUITA
078000*   LOS FINALES, RETROCEDIENDO CARACTER POR CARACTER DESDE EL
078100*   LARGO INFORMADO EN WKS-RECORTE-LARGO.
078200     MOVE WKS-RECORTE-ENTRADA TO WKS-RECORTE-SALIDA.
078300*   SE COPIA PRIMERO TODA LA ENTRADA Y LUEGO SE ACORTA EL LARGO
078400*   DE SALIDA; EL CONTENIDO NO SE MUEVE DE POSICION.
078500     MOVE WKS-RECORTE-LARGO TO IX-RECORTA.
078600*   SE ARRANCA DESDE EL ULTIMO CARACTER INFORMADO Y SE
078700*   RETROCEDE MIENTRAS HAYA ESPACIOS (305-).
078800     PERFORM 305-BUSCA-FIN-CADENA THRU 305-BUSCA-FIN-CADENA-E
078900         UNTIL IX-RECORTA = 0.
079000     IF IX-RECORTA = 0
079100        MOVE 1 TO IX-RECORTA
079200     END-IF.
079300     MOVE IX-RECORTA TO WKS-RECORTE-LARGO.
079400*   SI LA CADENA COMPLETA ERA ESPACIOS, SE DEJA LARGO 1 PARA NO
079500*   DEJAR UN DELIMITED SIZE DE CERO POSICIONES EN EL STRING.
079600 300-RECORTA-STRING-E. EXIT.
079700******************************************************************
079800*      305 - RETROCEDE SOBRE LA CADENA MIENTRAS HAYA ESPACIOS    *
079900******************************************************************
080000 305-BUSCA-FIN-CADENA SECTION.                                    SOL95019
080100*   UNA VUELTA POR CARACTER, LLAMADA DESDE EL PERFORM UNTIL DE
080200*   300-. AL ENCONTRAR UN CARACTER QUE NO ES ESPACIO, APAGA EL
080300*   INDICE PONIENDOLO EN CERO PARA CORTAR EL CICLO.
080400     IF WKS-RECORTE-ENTRADA(IX-RECORTA:1) = SPACE
080500*   RETROCEDE UNA POSICION SI EL CARACTER ACTUAL ES ESPACIO;
080600*   SI NO LO ES, CORTA EL CICLO PONIENDO EL INDICE EN CERO.
080700        SUBTRACT 1 FROM IX-RECORTA
080800     ELSE
080900        MOVE 0 TO IX-RECORTA
081000     END-IF.
081100 305-BUSCA-FIN-CADENA-E. EXIT.
081200******************************************************************
081300*     320 - VALIDA FECHA AAAAMMDD. FECHA NO NUMERICA O           *
081400*           IMPOSIBLE SE MARCA COMO INVALIDA EN EL LISTADO.      *
081500******************************************************************
081600 320-VALIDA-FECHA SECTION.                                        SOL98211
081700*   VALIDA QUE ANIO/MES/DIA SEAN NUMERICOS Y QUE MES Y DIA ESTEN
081800*   EN RANGO POSIBLE (NO SE VALIDA 30 DE FEBRERO NI SIMILARES,
081900*   SOLO RANGO 1-12 Y 1-31). REVISION Y2K DE SOL-98-211: LAS
082000*   FECHAS AAAAMMDD DE 8 POSICIONES DEL PA2 YA TRAEN EL SIGLO
082100*   COMPLETO, POR LO QUE NO HUBO QUE EXPANDIR NINGUN CAMPO DE
082200*   2 POSICIONES EN ESTE PROGRAMA.
082300     MOVE 'S' TO WKS-FECHA-VALIDA.
082400     IF WKS-ANIO-FECHA NOT CLASE-DIGITOS
082500*   LOS TRES COMPONENTES DEBEN SER NUMERICOS PARA QUE LA FECHA
082600*   SIQUIERA ENTRE A LA VALIDACION DE RANGO DE MES Y DIA.
082700        OR WKS-MES-FECHA NOT CLASE-DIGITOS
082800        OR WKS-DIA-FECHA NOT CLASE-DIGITOS
082900        MOVE 'N' TO WKS-FECHA-VALIDA
083000*   UNA FECHA NO NUMERICA NUNCA PASA A LAS VALIDACIONES DE
083100*   RANGO SIGUIENTES, PORQUE EL 88 YA QUEDO APAGADO.
083200     END-IF.
083300     IF WKS-ES-FECHA-VALIDA
083400        IF WKS-MES-FECHA < 1 OR WKS-MES-FECHA > 12
083500*   MES FUERA DE 1-12 INVALIDA LA FECHA COMPLETA.
083600           MOVE 'N' TO WKS-FECHA-VALIDA
083700        END-IF
083800     END-IF.
083900     IF WKS-ES-FECHA-VALIDA
084000        IF WKS-DIA-FECHA < 1 OR WKS-DIA-FECHA > 31
084100*   DIA FUERA DE 1-31 INVALIDA LA FECHA COMPLETA. NO SE VALIDA
084200*   EL MAXIMO EXACTO POR MES (POR EJEMPLO 31 DE FEBRERO).
084300           MOVE 'N' TO WKS-FECHA-VALIDA
084400        END-IF
084500     END-IF.
084600     IF WKS-ES-FECHA-VALIDA
084700        MOVE WKS-ANIO-FECHA TO WKS-FECHA-EDITADA(1:4)
084800        MOVE '-'            TO WKS-FECHA-EDITADA(5:1)
084900        MOVE WKS-MES-FECHA  TO WKS-FECHA-EDITADA(6:2)
085000        MOVE '-'            TO WKS-FECHA-EDITADA(8:1)
085100        MOVE WKS-DIA-FECHA  TO WKS-FECHA-EDITADA(9:2)
085200*   FECHA VALIDA SE EDITA COMO AAAA-MM-DD.
085300     ELSE
085400        MOVE 'INVALID   ' TO WKS-FECHA-EDITADA
085500*   SE EDITA LA LITERAL 'INVALID' EN VEZ DE UNA FECHA EN BLANCO,
085600*   PARA QUE SEA VISIBLE EN EL LISTADO SIN TENER QUE REVISAR EL
085700*   REGISTRO ORIGINAL DEL PA2.
085800     END-IF.
085900 320-VALIDA-FECHA-E. EXIT.
086000******************************************************************
086100*     330 - VALIDA HORA HHMM. SI NO ES VALIDA, SE DECODIFICA     *
086200*           COMO MEDIANOCHE 00:00 (RESPALDO EXPLICITO).          *
086300******************************************************************
086400 330-VALIDA-HORA SECTION.                                         SOL96044
086500*   VALIDA HH/MM NUMERICOS Y EN RANGO (00-23 / 00-59). A
086600*   DIFERENCIA DE LA FECHA, UNA HORA INVALIDA NO SE MARCA COMO
086700*   TAL EN EL LISTADO: SE DECODIFICA COMO MEDIANOCHE (00:00), UN
086800*   RESPALDO EXPLICITO DECIDIDO EN SU MOMENTO POR EL AREA DE
086900*   RIESGO (SOL-96-044), YA QUE LA HORA NUNCA ES UN CAMPO CRITICO
087000*   PARA LA VALIDACION DE LOS PARAMETROS DE MARGEN.
087100     IF WKS-HORA-HH NOT CLASE-DIGITOS
087200        OR WKS-HORA-MM NOT CLASE-DIGITOS
087300        OR WKS-HORA-HH > 23
087400        OR WKS-HORA-MM > 59
087500        MOVE 0 TO WKS-HORA-HH WKS-HORA-MM
087600*   HORA/MINUTO FUERA DE RANGO O NO NUMERICOS SE REEMPLAZAN POR
087700*   CERO, EN VEZ DE MARCAR LA LINEA COMO INVALIDA (SOL-96-044).
087800     END-IF.
087900     MOVE WKS-HORA-HH TO WKS-HORA-EDITADA(1:2).
088000     MOVE ':'         TO WKS-HORA-EDITADA(3:1).
088100     MOVE WKS-HORA-MM TO WKS-HORA-EDITADA(4:2).
088200*   HORA SIEMPRE SE EDITA COMO HH:MM, VALIDA O RESPALDADA A
088300*   00:00.
088400 330-VALIDA-HORA-E. EXIT.
088500******************************************************************
088600*   340 - EXTRAE LOS TRAMOS VALIDOS DEL TIPO 3 (HASTA 4 TRAMOS)  *
088700*         UN TRAMO ES VALIDO SOLO SI SUS 14 POSICIONES SON       *
088800*         TODAS NUMERICAS; LOS TRAMOS EN BLANCO SE OMITEN.       *
088900******************************************************************
089000 340-EXTRAE-TRAMOS SECTION.                                       SOL03066
089100*   EL TIPO 3 TRAE HASTA 4 TRAMOS DE MARGEN (SOL-03-066, ANTES
089200*   SOLO 3). UN TRAMO EN BLANCO (NO NUMERICO) SIGNIFICA QUE LA
089300*   CAMARA NO LO ESTA USANDO ESE DIA Y SE OMITE POR COMPLETO DEL
089400*   LISTADO, EN VEZ DE IMPRIMIRLO COMO CEROS O EN BLANCO.
089500     MOVE SPACES TO WKS-TRAMOS-TEXTO.
089600*   SE LIMPIA EL BUFFER DE TRAMOS ANTES DE RECORRER LOS 4
089700*   SLOTS DEL TIPO 3.
089800     MOVE 1 TO WKS-TRAMOS-PTR.
089900*   PUNTERO REINICIADO A 1 ANTES DE ARMAR LOS TRAMOS DEL TIPO 3.
090000     PERFORM 341-ARMA-TRAMO-SLOT THRU 341-ARMA-TRAMO-SLOT-E
090100         VARYING IX-TRAMO FROM 1 BY 1 UNTIL IX-TRAMO > 4.
090200 340-EXTRAE-TRAMOS-E. EXIT.
090300******************************************************************
090400*   341 - ACUMULA UN TRAMO VALIDO EN EL BUFFER DE TRAMOS DEL      *
090500*         TIPO 3; LOS TRAMOS NO NUMERICOS (EN BLANCO) SE OMITEN. *
090600******************************************************************
090700 341-ARMA-TRAMO-SLOT SECTION.                                     SOL03066
090800*   CADA SLOT DE 14 POSICIONES TRAE DOS MONTOS DE 6 POSICIONES
090900*   (INICIAL Y MANTENIMIENTO) SEPARADOS POR 2 POSICIONES DE
091000*   FILLER. SE VALIDA CON LA CLASE CLASE-DIGITOS, EN VEZ DE
091100*   NUMVAL, QUE ES LA COSTUMBRE DEL AREA PARA ESTA CLASE DE
091200*   VALIDACIONES (VER SPECIAL-NAMES).
091300     IF T3-TRAMO-SLOT(IX-TRAMO) IS CLASE-DIGITOS
091400*   SOLO SE ACUMULA EL TRAMO SI SUS 14 POSICIONES SON TODAS
091500*   NUMERICAS; UN TRAMO EN BLANCO NO CUMPLE LA CLASE Y SE OMITE.
091600        STRING
091700            '('                                DELIMITED SIZE
091800            T3-TRAMO-SLOT(IX-TRAMO)(3:6)      DELIMITED SIZE
091900            ','                                DELIMITED SIZE
092000            T3-TRAMO-SLOT(IX-TRAMO)(9:6)      DELIMITED SIZE
092100            ')'                                DELIMITED SIZE
092200            INTO WKS-TRAMOS-TEXTO
092300            WITH POINTER WKS-TRAMOS-PTR
092400        END-STRING
092500     END-IF.
092600 341-ARMA-TRAMO-SLOT-E. EXIT.
092700******************************************************************
092800*            150 - TRAILER DE TOTALES DE CONTROL                *
092900******************************************************************
093000 150-TRAILER SECTION.
093100*   IMPRIME UN CONTADOR POR TIPO DE REGISTRO, EL CONTADOR DE NO
093200*   RECONOCIDOS (SOL-08-073) Y EL TOTAL GENERAL, EN ESE ORDEN,
093300*   TODOS COMO LINEAS DE DETALLE MAS EN EL LISTADO (NO HAY
093400*   SECCION NI FORMATO ESPECIAL DE TRAILER). SOL-93-051 AGREGO
093500*   LOS CONTADORES POR TIPO; ANTES SOLO SE IMPRIMIA EL TOTAL.
093600*   NO HAY QUIEBRES DE CONTROL: EL PA2 NO VIENE ORDENADO POR
093700*   TIPO DE REGISTRO, SE RESPETA EL ORDEN DE ENTRADA.
093800     MOVE CN-TOTAL-TIPO-0 TO WKS-CONTADOR-EDIT.
093900*   CONTADOR DEL TIPO 0 (EXCHANGE COMPLEX HEADER).
094000     MOVE SPACES TO PA2-LIN-TEXTO.
094100     STRING
094200         LIT-TIPO-0        DELIMITED SIZE
094300         'COUNT='           DELIMITED SIZE
094400         WKS-CONTADOR-EDIT DELIMITED SIZE
094500         INTO PA2-LIN-TEXTO
094600     END-STRING.
094700     PERFORM 270-ESCRIBE-DETALLE THRU 270-ESCRIBE-DETALLE-E.
094800     MOVE CN-TOTAL-TIPO-T TO WKS-CONTADOR-EDIT.
094900*   CONTADOR DEL TIPO T (CURRENCY CONVERSION).
095000     MOVE SPACES TO PA2-LIN-TEXTO.
095100     STRING
095200         LIT-TIPO-T        DELIMITED SIZE
095300         'COUNT='           DELIMITED SIZE
095400         WKS-CONTADOR-EDIT DELIMITED SIZE
095500         INTO PA2-LIN-TEXTO
095600     END-STRING.
095700     PERFORM 270-ESCRIBE-DETALLE THRU 270-ESCRIBE-DETALLE-E.
095800     MOVE CN-TOTAL-TIPO-1 TO WKS-CONTADOR-EDIT.
095900*   CONTADOR DEL TIPO 1 (EXCHANGE HEADER).
096000     MOVE SPACES TO PA2-LIN-TEXTO.
096100     STRING
096200         LIT-TIPO-1        DELIMITED SIZE
096300         'COUNT='           DELIMITED SIZE
096400         WKS-CONTADOR-EDIT DELIMITED SIZE
096500         INTO PA2-LIN-TEXTO
096600     END-STRING.
096700     PERFORM 270-ESCRIBE-DETALLE THRU 270-ESCRIBE-DETALLE-E.
096800     MOVE CN-TOTAL-TIPO-2 TO WKS-CONTADOR-EDIT.
096900*   CONTADOR DEL TIPO 2 (FIRST COMBINED COMMODITY).
097000     MOVE SPACES TO PA2-LIN-TEXTO.
097100     STRING
097200         LIT-TIPO-2        DELIMITED SIZE
097300         'COUNT='           DELIMITED SIZE
097400         WKS-CONTADOR-EDIT DELIMITED SIZE
097500         INTO PA2-LIN-TEXTO
097600     END-STRING.
097700     PERFORM 270-ESCRIBE-DETALLE THRU 270-ESCRIBE-DETALLE-E.
097800     MOVE CN-TOTAL-TIPO-3 TO WKS-CONTADOR-EDIT.
097900*   CONTADOR DEL TIPO 3 (SECOND COMBINED COMMODITY).
098000     MOVE SPACES TO PA2-LIN-TEXTO.
098100     STRING
098200         LIT-TIPO-3        DELIMITED SIZE
098300         'COUNT='           DELIMITED SIZE
098400         WKS-CONTADOR-EDIT DELIMITED SIZE
098500         INTO PA2-LIN-TEXTO
098600     END-STRING.
098700     PERFORM 270-ESCRIBE-DETALLE THRU 270-ESCRIBE-DETALLE-E.
098800     MOVE CN-TOTAL-NO-RECONOCIDO TO WKS-CONTADOR-EDIT.
098900*   CONTADOR DE REGISTROS NO RECONOCIDOS (SOL-08-073).
099000     MOVE SPACES TO PA2-LIN-TEXTO.
099100     STRING
099200         'UNRECOGNIZED'     DELIMITED SIZE
099300         ' COUNT='           DELIMITED SIZE
099400         WKS-CONTADOR-EDIT  DELIMITED SIZE
099500         INTO PA2-LIN-TEXTO
099600     END-STRING.
099700     PERFORM 270-ESCRIBE-DETALLE THRU 270-ESCRIBE-DETALLE-E.
099800     MOVE CN-TOTAL-GENERAL TO WKS-CONTADOR-EDIT.
099900*   TOTAL GENERAL DE REGISTROS LEIDOS DEL PA2.
100000     MOVE SPACES TO PA2-LIN-TEXTO.
100100     STRING
100200         'TOTAL'            DELIMITED SIZE
100300         ' COUNT='           DELIMITED SIZE
100400         WKS-CONTADOR-EDIT  DELIMITED SIZE
100500         INTO PA2-LIN-TEXTO
100600     END-STRING.
100700     PERFORM 270-ESCRIBE-DETALLE THRU 270-ESCRIBE-DETALLE-E.
100800 150-TRAILER-E. EXIT.
100900******************************************************************
101000*                190 - CIERRE DE ARCHIVOS                        *
101100******************************************************************
101200 190-CIERRE-ARCHIVOS SECTION.
101300*   SE LLAMA DESDE 100-PRINCIPAL AL TERMINAR LA CORRIDA NORMAL,
101400*   Y TAMBIEN DESDE 270- SI FALLA LA ESCRITURA DEL LISTADO; POR
101500*   ESO ES UNA RUTINA SEPARADA Y NO CODIGO INLINE EN 100-.
101600     CLOSE PA2ENT.
101700*   SE CIERRAN LOS DOS ARCHIVOS SIEMPRE EN EL MISMO ORDEN:
101800*   PRIMERO LA ENTRADA, LUEGO EL LISTADO.
101900     CLOSE PA2LST.
102000 190-CIERRE-ARCHIVOS-E. EXIT.
102100*   (FIN DE 190-CIERRE-ARCHIVOS, ULTIMA RUTINA DEL PROGRAMA.)
